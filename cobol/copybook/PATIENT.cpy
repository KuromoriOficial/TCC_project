000100******************************************************************
000200*    COPYBOOK    :  PATIENT                                      *
000300*    SYSTEM      :  CLINICA VIDA+ BATCH                          *
000400*    DESCRIPTION :  PATIENT MASTER RECORD - ONE PER PATIENT      *
000500*                   LINKED TO AN OPTIONAL LOGIN VIA PAT-USER     *
000600*    RECORD LTH  :  64 BYTES, FIXED, SEQUENTIAL                  *
000700******************************************************************
000800* CHANGE LOG                                                     *
000900* 900714  RSAYLES   ORIGINAL LAYOUT FOR PATIENT MASTER CONVERSION*900714RS
001000* 950203  TNUNES    ADDED PAT-USER LINK WHEN ON-LINE LOGINS WENT *950203TN
001100*                   INTO PRODUCTION - TICKET CV-0142             *950203TN
001200* 990811  RSAYLES   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,  *990811RS
001300*                   NO CHANGE REQUIRED                           *990811RS
001400******************************************************************
001500 01  PATIENT-MASTER-REC.
001600     05  PAT-NAME                PIC X(30).
001700     05  PAT-AGE                 PIC 9(03).
001800     05  PAT-PHONE               PIC X(16).
001900     05  PAT-USER                PIC X(12).
002000*        BLANK WHEN PATIENT HAS NO ON-LINE LOGIN LINKED
002100     05  FILLER                  PIC X(03).
