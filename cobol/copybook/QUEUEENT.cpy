000100******************************************************************
000200* COPYBOOK       :  QUEUEENT                                     *
000300*        DESCRIBES AN ENTRY ON THE WALK-IN ATTENDANCE QUEUE      *
000400*        ACTION(REPLACE)                                         *
000500* ... THIS LAYOUT REPLACES THE OLD PROVIDER-NETWORK DCLGEN SLOT  *
000600* ... ONCE THE WALK-IN QUEUE WAS MOVED OFF THE TERMINAL SESSION  *
000700******************************************************************
000800 01  QUEUE-ENTRY-REC.
000900     05  QUE-NAME                PIC X(30).
001000     05  QUE-CPF                 PIC X(14).
001100     05  FILLER                  PIC X(02).
001200******************************************************************
001300* THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 2             *
001400******************************************************************
