000100******************************************************************
000200*    COPYBOOK    :  INVOICE                                      *
000300*    SYSTEM      :  CLINICA VIDA+ BATCH                          *
000400*    DESCRIPTION :  INVOICE MASTER RECORD - HEADER PLUS UP TO 12 *
000500*                   INSTALLMENT ("PARCELA") SLOTS.  KEY=INV-ID.  *
000600*    RECORD LTH  :  176 BYTES, FIXED, SEQUENTIAL                 *
000700******************************************************************
000800* CHANGE LOG                                                     *
000900* 920114  RSAYLES   ORIGINAL INVOICE LAYOUT, 6 PARCEL SLOTS      *920114RS
001000* 940830  TNUNES    WIDENED PARCEL TABLE TO 12 SLOTS - TICKET    *940830TN
001100*                   CV-0073 (ANNUAL TREATMENT PLANS)             *940830TN
001200* 990405  RSAYLES   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,  *990405RS
001300*                   NO CHANGE REQUIRED                           *990405RS
001400******************************************************************
001500 01  INVOICE-MASTER-REC.
001600     05  INV-ID                  PIC 9(05).
001700     05  INV-PAT-USER            PIC X(12).
001800     05  INV-TOTAL               PIC S9(7)V99.
001900     05  INV-TOTAL-X REDEFINES INV-TOTAL PIC X(09).
002000     05  INV-PARCEL-COUNT        PIC 9(02).
002100     05  FILLER                  PIC X(04).
002200     05  INV-PARCEL OCCURS 12 TIMES.
002300         10  PARC-NUMBER         PIC 9(02).
002400         10  PARC-AMOUNT         PIC S9(7)V99.
002500         10  PARC-PAID-FLAG      PIC X(01).
002600             88  PARC-PAID       VALUE "S".
002700             88  PARC-PENDING    VALUE "N".
