000100******************************************************************
000200*    COPYBOOK    :  USERREC                                      *
000300*    SYSTEM      :  CLINICA VIDA+ BATCH                          *
000400*    DESCRIPTION :  LOGIN SHELL RECORD - KEPT SOLELY SO BATCH    *
000500*                   JOBS CAN RESOLVE A DOCTOR LOGIN TO A DISPLAY *
000600*                   NAME.  THE AUTHENTICATION FIELDS ARE CARRIED *
000700*                   FOR RECORD-LENGTH COMPATIBILITY ONLY - NO    *
000800*                   BATCH JOB TESTS USR-PASSWORD.                *
000900*    RECORD LTH  :  64 BYTES, FIXED, SEQUENTIAL, KEY=USR-USERNAME*
001000******************************************************************
001100* CHANGE LOG                                                     *
001200* 880912  RSAYLES   ORIGINAL LOGIN FILE LAYOUT                   *880912RS
001300* 961004  TNUNES    ADDED USR-ROLE WHEN GESTAO ROLE SPLIT OFF    *961004TN
001400*                   OF MEDICO - TICKET CV-0098                  * 961004TN
001500******************************************************************
001600 01  USER-MASTER-REC.
001700     05  USR-USERNAME            PIC X(12).
001800     05  USR-PASSWORD            PIC X(12).
001900     05  USR-ROLE                PIC X(08).
002000         88  ROLE-PACIENTE       VALUE "paciente".
002100         88  ROLE-MEDICO         VALUE "medico".
002200         88  ROLE-GESTAO         VALUE "gestao".
002300     05  USR-NAME                PIC X(30).
002400     05  FILLER                  PIC X(02).
