000100******************************************************************
000200*    COPYBOOK    :  ABENDREC                                     *
000300*    SYSTEM      :  CLINICA VIDA+ BATCH                          *
000400*    DESCRIPTION :  DUMP-LINE LAYOUT WRITTEN TO SYSOUT WHEN A    *
000500*                   BATCH JOB HITS 1000-ABEND-RTN.  KEPT SHORT   *
000600*                   SO IT FITS IN THE SAME SYSOUT FD AS NORMAL   *
000700*                   DUMP LINES IN EVERY JOB.                     *
000800******************************************************************
000900* CHANGE LOG                                                     *
001000* 881030  RSAYLES   ORIGINAL ABEND DUMP LINE LAYOUT              *881030RS
001100******************************************************************
001200 01  ABEND-REC.
001300     05  FILLER                  PIC X(03) VALUE "***".
001400     05  PARA-NAME               PIC X(30).
001500     05  FILLER                  PIC X(01) VALUE SPACE.
001600     05  ABEND-REASON            PIC X(50).
001700     05  FILLER                  PIC X(11) VALUE " EXPECTED:".
001800     05  EXPECTED-VAL            PIC X(10).
001900     05  FILLER                  PIC X(09) VALUE " ACTUAL:".
002000     05  ACTUAL-VAL              PIC X(10).
002100     05  FILLER                  PIC X(06).
