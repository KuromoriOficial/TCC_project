000100******************************************************************
000200*    COPYBOOK    :  APPTREC                                      *
000300*    SYSTEM      :  CLINICA VIDA+ BATCH                          *
000400*    DESCRIPTION :  APPOINTMENT MASTER RECORD, ONE PER SCHEDULED *
000500*                   ENCOUNTER BETWEEN A PATIENT LOGIN AND A      *
000600*                   DOCTOR LOGIN.  KEY = APT-ID, UNIQUE.         *
000700*    RECORD LTH  :  128 BYTES, FIXED, SEQUENTIAL, ASCENDING BY   *
000800*                   CREATION ORDER                               *
000900******************************************************************
001000* CHANGE LOG                                                     *
001100* 910605  RSAYLES   ORIGINAL APPOINTMENT RECORD                  *910605RS
001200* 930718  TNUNES    SPLIT APT-DATETIME OUT OF FREE-TEXT NOTES    *930718TN
001300*                   FIELD - TICKET CV-0061                       *930718TN
001400* 970225  RSAYLES   ADDED CANCELADO STATUS FOR PATIENT-INITIATED *970225RS
001500*                   CANCELLATIONS                                *970225RS
001600******************************************************************
001700 01  APPOINTMENT-MASTER-REC.
001800     05  APT-ID                  PIC 9(05).
001900     05  APT-PAT-USER            PIC X(12).
002000     05  APT-PAT-NAME            PIC X(30).
002100     05  APT-DOC-USER            PIC X(12).
002200*        SPACES = APPOINTMENT NOT YET ASSIGNED TO A DOCTOR
002300     05  APT-DATETIME            PIC X(16).
002400     05  APT-DATETIME-PARTS REDEFINES APT-DATETIME.
002500         10  APT-DT-YEAR         PIC X(04).
002600         10  FILLER              PIC X(01).
002700         10  APT-DT-MONTH        PIC X(02).
002800         10  FILLER              PIC X(01).
002900         10  APT-DT-DAY          PIC X(02).
003000         10  FILLER              PIC X(01).
003100         10  APT-DT-HOUR         PIC X(02).
003200         10  FILLER              PIC X(01).
003300         10  APT-DT-MINUTE       PIC X(02).
003400     05  APT-STATUS              PIC X(10).
003500         88  APT-AGENDADO        VALUE "AGENDADO".
003600         88  APT-CONFIRMADO      VALUE "CONFIRMADO".
003700         88  APT-CONCLUIDO       VALUE "CONCLUIDO".
003800         88  APT-CANCELADO       VALUE "CANCELADO".
003900         88  APT-VALID-STATUS    VALUES ARE
004000                 "AGENDADO", "CONFIRMADO", "CONCLUIDO",
004100                 "CANCELADO".
004200     05  APT-NOTES               PIC X(40).
004300     05  FILLER                  PIC X(03).
