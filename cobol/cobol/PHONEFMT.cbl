000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PHONEFMT.
000400 AUTHOR. R SAYLES.
000500 INSTALLATION. CLINICA VIDA+ BATCH DEVELOPMENT.
000600 DATE-WRITTEN. 03/02/92.
000700 DATE-COMPILED. 03/02/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*    VALIDATES AND NATIONAL-FORMATS A RAW TELEPHONE STRING.
001300*    VALID ONLY WHEN THE DIGIT-ONLY FORM IS 10 OR 11 DIGITS LONG.
001400*    CALLS DIGCOUNT TO DO THE STRIPPING.  CALLED FROM ANY JOB
001500*    THAT EDITS A PATIENT-PHONE TRANSACTION FIELD (PRESENTLY
001600*    PATSTAT AND PATXTRCT READ ALREADY-FORMATTED MASTER DATA AND
001700*    DO NOT CALL THIS ROUTINE - IT IS FOR PATIENT-EDIT JOBS).
001800******************************************************************
001900* CHANGE LOG                                                     *
002000* 920302  RSAYLES   ORIGINAL PHONE VALIDATE/FORMAT ROUTINE       *920302RS
002100* 940711  TNUNES    ADDED THE 11-DIGIT (5+4) FORMAT FOR MOBILE   *940711TN
002200*                   NUMBERS - TICKET CV-0058                    * 940711TN
002300* 961203  RSAYLES   ADDED TRAILING-9-DIGIT FALLBACK WHEN MORE    *961203RS
002400*                   THAN 9 DIGITS FOLLOW THE AREA CODE - CV-0102 *961203RS
002500******************************************************************
002600
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 INPUT-OUTPUT SECTION.
003200
003300 DATA DIVISION.
003400 FILE SECTION.
003500
003600 WORKING-STORAGE SECTION.
003700 01  WS-DIGCOUNT-AREA.
003800     05  WS-DIGITS-OUT               PIC X(20).
003900     05  WS-DIGITS-OUT-R REDEFINES WS-DIGITS-OUT.
004000         10  FILLER                  PIC X(11).
004100         10  WS-DIGITS-LAST-9        PIC X(09).
004200     05  WS-DIGIT-COUNT              PIC 9(02) COMP.
004300 01  WS-DIGCOUNT-RETCD               PIC S9(4) COMP.
004400
004500 01  MISC-FIELDS.
004600     05 WS-R-LENGTH                  PIC 9(02) COMP.
004700** RAW-BYTE VIEW USED WHEN TRACING THE REMAINDER LENGTH
004800     05 WS-R-LENGTH-R REDEFINES WS-R-LENGTH
004900                                     PIC 9(02).
005000     05 WS-R-OFFSET                  PIC 9(02) COMP.
005100
005200 01  WS-EDIT-PHONE-4.
005300     05  FILLER                      PIC X(01) VALUE "(".
005400     05  WS-EDIT4-AREA               PIC X(02).
005500     05  FILLER                      PIC X(02) VALUE ") ".
005600     05  WS-EDIT4-FIRST-PART         PIC X(04).
005700     05  FILLER                      PIC X(01) VALUE "-".
005800     05  WS-EDIT4-LAST-PART          PIC X(04).
005900     05  FILLER                      PIC X(02) VALUE SPACES.
006000
006100 01  WS-EDIT-PHONE-5.
006200     05  FILLER                      PIC X(01) VALUE "(".
006300     05  WS-EDIT5-AREA               PIC X(02).
006400     05  FILLER                      PIC X(02) VALUE ") ".
006500     05  WS-EDIT5-FIRST-PART         PIC X(05).
006600     05  FILLER                      PIC X(01) VALUE "-".
006700     05  WS-EDIT5-LAST-PART          PIC X(04).
006800     05  FILLER                      PIC X(01) VALUE SPACE.
006900** FLAT VIEW OF THE 5+4 EDIT PATTERN FOR A SYSOUT DUMP
007000 01  WS-EDIT-PHONE-5-X REDEFINES WS-EDIT-PHONE-5
007100                                     PIC X(16).
007200
007300 LINKAGE SECTION.
007400 01  PF-INPUT-PHONE                  PIC X(20).
007500 01  PF-OUTPUT-AREA.
007600     05  PF-OUTPUT-PHONE             PIC X(16).
007700     05  PF-VALID-SW                 PIC X(01).
007800         88  PF-VALID                VALUE "Y".
007900         88  PF-INVALID               VALUE "N".
008000 01  RETURN-CD                       PIC S9(4) COMP.
008100
008200 PROCEDURE DIVISION USING PF-INPUT-PHONE, PF-OUTPUT-AREA,
008300                           RETURN-CD.
008400     MOVE ZERO TO RETURN-CD.
008500     MOVE "N" TO PF-VALID-SW.
008600     MOVE SPACES TO PF-OUTPUT-PHONE.
008700
008800     CALL "DIGCOUNT" USING PF-INPUT-PHONE, WS-DIGCOUNT-AREA,
008900                            WS-DIGCOUNT-RETCD.
009000
009100     IF WS-DIGIT-COUNT = 10 OR WS-DIGIT-COUNT = 11
009200         MOVE "Y" TO PF-VALID-SW.
009300
009400     IF WS-DIGIT-COUNT >= 10
009500         PERFORM 200-FORMAT-PHONE
009600     ELSE
009700         MOVE PF-INPUT-PHONE TO PF-OUTPUT-PHONE.
009800
009900     GOBACK.
010000
010100 200-FORMAT-PHONE.
010200     COMPUTE WS-R-LENGTH = WS-DIGIT-COUNT - 2.
010300
010400     EVALUATE TRUE
010500         WHEN WS-R-LENGTH = 8
010600             MOVE WS-DIGITS-OUT(1:2)  TO WS-EDIT4-AREA
010700             MOVE WS-DIGITS-OUT(3:4)  TO WS-EDIT4-FIRST-PART
010800             MOVE WS-DIGITS-OUT(7:4)  TO WS-EDIT4-LAST-PART
010900             MOVE WS-EDIT-PHONE-4     TO PF-OUTPUT-PHONE
011000         WHEN WS-R-LENGTH = 9
011100             MOVE WS-DIGITS-OUT(1:2)  TO WS-EDIT5-AREA
011200             MOVE WS-DIGITS-OUT(3:5)  TO WS-EDIT5-FIRST-PART
011300             MOVE WS-DIGITS-OUT(8:4)  TO WS-EDIT5-LAST-PART
011400             MOVE WS-EDIT-PHONE-5     TO PF-OUTPUT-PHONE
011500         WHEN WS-R-LENGTH > 9
011600             COMPUTE WS-R-OFFSET = 3 + (WS-R-LENGTH - 9)
011700             MOVE WS-DIGITS-OUT(1:2)  TO WS-EDIT5-AREA
011800             MOVE WS-DIGITS-OUT(WS-R-OFFSET:5) TO
011900                 WS-EDIT5-FIRST-PART
012000             COMPUTE WS-R-OFFSET = WS-R-OFFSET + 5
012100             MOVE WS-DIGITS-OUT(WS-R-OFFSET:4) TO
012200                 WS-EDIT5-LAST-PART
012300             MOVE WS-EDIT-PHONE-5     TO PF-OUTPUT-PHONE
012400     END-EVALUATE.
