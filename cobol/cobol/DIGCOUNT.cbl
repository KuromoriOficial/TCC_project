000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DIGCOUNT.
000400 AUTHOR. R SAYLES.
000500 INSTALLATION. CLINICA VIDA+ BATCH DEVELOPMENT.
000600 DATE-WRITTEN. 03/02/92.
000700 DATE-COMPILED. 03/02/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*    STRIPS EVERY NON-NUMERIC CHARACTER OUT OF A RAW TELEPHONE
001300*    STRING AND RETURNS THE DIGITS-ONLY RESULT LEFT-JUSTIFIED,
001400*    PLUS A COUNT OF HOW MANY DIGITS SURVIVED.  CALLED FROM
001500*    PHONEFMT BEFORE ANY FORMATTING DECISION IS MADE.
001600******************************************************************
001700* CHANGE LOG                                                     *
001800* 920302  RSAYLES   ORIGINAL DIGIT-STRIP ROUTINE, BUILT ON THE   *920302RS
001900*                   OLD STRLTH CHARACTER-SCAN SHAPE              *920302RS
002000* 960814  TNUNES    FIXED BOUNDARY BUG - SCAN RAN ONE CHARACTER  *960814TN
002100*                   SHORT OF THE INPUT FIELD - CV-0091           *960814TN
002200******************************************************************
002300
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 INPUT-OUTPUT SECTION.
002900
003000 DATA DIVISION.
003100 FILE SECTION.
003200
003300 WORKING-STORAGE SECTION.
003400 01  MISC-FIELDS.
003500     05 WS-SCAN-IDX                 PIC 9(02) COMP.
003600     05 WS-OUT-IDX                  PIC 9(02) COMP.
003700     05 WS-ONE-CHAR                 PIC X(01).
003800** ALTERNATE NUMERIC-EDIT VIEW USED WHEN TRACING THE SCAN INDEX
003900     05 WS-SCAN-IDX-R REDEFINES WS-SCAN-IDX
004000                                     PIC 9(02).
004100
004200 77  WS-INPUT-LTH                   PIC 9(02) COMP VALUE 20.
004300
004400 LINKAGE SECTION.
004500 01  TEXT1                          PIC X(20).
004600** OCCURS VIEW USED WHEN A SYSOUT DUMP HAS TO SHOW TEXT1 BYTE BY
004700** BYTE INSTEAD OF AS ONE FIELD
004800 01  TEXT1-R REDEFINES TEXT1 OCCURS 20 TIMES
004900                                     PIC X(01).
005000 01  DIGITS-ONLY-OUT.
005100     05  DIGITS-OUT                 PIC X(20).
005200     05  DIGITS-OUT-R REDEFINES DIGITS-OUT.
005300** ALTERNATE VIEW USED BY PHONEFMT WHEN IT NEEDS THE LAST 9 DIGITS
005400         10  FILLER                 PIC X(11).
005500         10  DIGITS-LAST-9          PIC X(09).
005600     05  DIGIT-COUNT                PIC 9(02) COMP.
005700
005800 01  RETURN-CD                      PIC S9(4) COMP.
005900
006000 PROCEDURE DIVISION USING TEXT1, DIGITS-ONLY-OUT, RETURN-CD.
006100     MOVE ZERO TO RETURN-CD, DIGIT-COUNT, WS-OUT-IDX.
006200     MOVE SPACES TO DIGITS-OUT.
006300
006400     PERFORM 100-SCAN-ONE-CHAR
006500         VARYING WS-SCAN-IDX FROM 1 BY 1
006600         UNTIL WS-SCAN-IDX > WS-INPUT-LTH.
006700
006800     GOBACK.
006900
007000 100-SCAN-ONE-CHAR.
007100     MOVE TEXT1(WS-SCAN-IDX:1) TO WS-ONE-CHAR.
007200     IF WS-ONE-CHAR IS NUMERIC
007300         ADD 1 TO WS-OUT-IDX
007400         ADD 1 TO DIGIT-COUNT
007500         MOVE WS-ONE-CHAR TO DIGITS-OUT(WS-OUT-IDX:1).
