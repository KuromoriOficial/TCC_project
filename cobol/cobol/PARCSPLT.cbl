000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PARCSPLT.
000400 AUTHOR. R SAYLES.
000500 INSTALLATION. CLINICA VIDA+ BATCH DEVELOPMENT.
000600 DATE-WRITTEN. 02/14/92.
000700 DATE-COMPILED. 02/14/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*    SPLITS AN INVOICE TOTAL INTO N EQUAL INSTALLMENTS, BASE
001300*    AMOUNT ROUNDED COMMERCIALLY (HALF-AWAY-FROM-ZERO) TO THE
001400*    PENNY, WITH THE LAST INSTALLMENT ABSORBING WHATEVER PENNY
001500*    REMAINDER THE ROUNDING LEFT BEHIND SO THE TABLE ALWAYS
001600*    FOOTS BACK TO THE ORIGINAL TOTAL.  CALLED FROM INVCREAT
001700*    ONCE PER INVOICE BUILT.
001800******************************************************************
001900* CHANGE LOG                                                     *
002000* 920214  RSAYLES   ORIGINAL SPLIT ROUTINE, CARVED OUT OF THE    *920214RS
002100*                   OLD CLCLBCST COST-CALC SHAPE SO THE ROUNDING *920214RS
002200*                   RULE LIVES IN ONE PLACE                      *920214RS
002300* 951102  TNUNES    REJECT PARCEL COUNTS OUTSIDE 1-12 INSTEAD OF *951102TN
002400*                   LETTING THE TABLE SUBSCRIPT BLOW UP - CV-0077*951102TN
002500* 990630  RSAYLES   Y2K REVIEW - NO DATE FIELDS HERE, NO CHANGE  *990630RS
002600*                   REQUIRED                                    * 990630RS
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 INPUT-OUTPUT SECTION.
003400
003500 DATA DIVISION.
003600 FILE SECTION.
003700
003800 WORKING-STORAGE SECTION.
003900 01  MISC-FIELDS.
004000     05 WS-BASE-AMT                 PIC S9(7)V99 COMP-3.
004100     05 WS-REMAINDER-AMT            PIC S9(7)V99 COMP-3.
004200     05 WS-SUB                      PIC 9(02) COMP.
004300     05 WS-LAST-SUB                 PIC 9(02) COMP.
004400
004500 01  WS-RPT-AMT-GROUP.
004600     05  WS-RPT-BASE-AMT            PIC S9(7)V99 COMP-3.
004700** ALTERNATE EDITED VIEW OF THE BASE AMOUNT FOR SYSOUT DUMPS
004800     05  WS-RPT-BASE-AMT-R REDEFINES WS-RPT-BASE-AMT
004900                                      PIC S9(5)V99 COMP-3.
005000
005100 LINKAGE SECTION.
005200 01  PARCSPLT-REC.
005300     05  PS-TOTAL-AMT                PIC S9(7)V99.
005400** RAW-BYTE VIEW USED WHEN TRACING A BAD TOTAL FROM THE CALLER
005500     05  PS-TOTAL-AMT-X REDEFINES PS-TOTAL-AMT
005600                                      PIC X(09).
005700     05  PS-PARCEL-COUNT             PIC 9(02).
005800     05  PS-PARCEL-TABLE.
005900         10  PS-PARCEL-AMOUNT OCCURS 12 TIMES
006000                                      PIC S9(7)V99.
006100** FLAT VIEW OF THE WHOLE PARCEL TABLE FOR A SINGLE-MOVE CLEAR
006200     05  PS-PARCEL-TABLE-X REDEFINES PS-PARCEL-TABLE
006300                                      PIC X(108).
006400
006500 01  RETURN-CD                      PIC S9(4) COMP.
006600
006700 PROCEDURE DIVISION USING PARCSPLT-REC, RETURN-CD.
006800     MOVE ZERO TO RETURN-CD.
006900
007000     IF PS-PARCEL-COUNT < 1 OR PS-PARCEL-COUNT > 12
007100         MOVE +4 TO RETURN-CD
007200         GOBACK.
007300
007400     PERFORM 100-CALC-BASE-AMOUNT.
007500     PERFORM 200-FILL-LEADING-PARCELS
007600         VARYING WS-SUB FROM 1 BY 1
007700         UNTIL WS-SUB > PS-PARCEL-COUNT - 1.
007800     PERFORM 300-CALC-LAST-PARCEL.
007900
008000     GOBACK.
008100
008200 100-CALC-BASE-AMOUNT.
008300**  COMMERCIAL ROUNDING - HALF AMOUNT ROUNDS AWAY FROM ZERO
008400     COMPUTE WS-BASE-AMT ROUNDED =
008500         PS-TOTAL-AMT / PS-PARCEL-COUNT.
008600
008700 200-FILL-LEADING-PARCELS.
008800     MOVE WS-BASE-AMT TO PS-PARCEL-AMOUNT(WS-SUB).
008900
009000 300-CALC-LAST-PARCEL.
009100     MOVE PS-PARCEL-COUNT TO WS-LAST-SUB.
009200     COMPUTE WS-REMAINDER-AMT =
009300         PS-TOTAL-AMT - ((PS-PARCEL-COUNT - 1) * WS-BASE-AMT).
009400     MOVE WS-REMAINDER-AMT TO PS-PARCEL-AMOUNT(WS-LAST-SUB).
