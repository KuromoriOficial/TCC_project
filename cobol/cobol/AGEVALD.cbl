000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AGEVALD.
000400 AUTHOR. R SAYLES.
000500 INSTALLATION. CLINICA VIDA+ BATCH DEVELOPMENT.
000600 DATE-WRITTEN. 03/09/92.
000700 DATE-COMPILED. 03/09/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*    VALIDATES A PATIENT-AGE TRANSACTION FIELD.  THE FIELD MUST
001300*    SCAN AS NUMERIC AND MUST NOT BE NEGATIVE - ANYTHING ELSE
001400*    COMES BACK INVALID AND THE CALLER DECIDES WHAT TO DO WITH
001500*    IT (PATIENT-CREATE JOBS SUBSTITUTE ZERO, PATIENT-EDIT JOBS
001600*    LEAVE THE OLD MASTER VALUE ALONE).  AGEVALD NEVER MAKES
001700*    THAT SUBSTITUTION ITSELF.
001800******************************************************************
001900* CHANGE LOG                                                     *
002000* 920309  RSAYLES   ORIGINAL AGE-EDIT ROUTINE                    *920309RS
002100* 950627  TNUNES    REJECT A NUMERIC BUT NEGATIVE AGE INSTEAD OF *950627TN
002200*                   LETTING IT THROUGH AS ZEROS - CV-0069        *950627TN
002300* 990630  RSAYLES   Y2K REVIEW - NO DATE FIELDS HERE, NO CHANGE  *990630RS
002400*                   REQUIRED                                    * 990630RS
002500******************************************************************
002600
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 INPUT-OUTPUT SECTION.
003200
003300 DATA DIVISION.
003400 FILE SECTION.
003500
003600 WORKING-STORAGE SECTION.
003700 01  MISC-FIELDS.
003800     05 WS-EDIT-PASS-CT             PIC 9(02) COMP.
003900
004000 01  WS-RPT-AGE-GROUP.
004100     05  WS-RPT-AGE                 PIC S9(05) COMP-3.
004200** ALTERNATE EDITED VIEW OF THE VALIDATED AGE FOR SYSOUT DUMPS
004300     05  WS-RPT-AGE-R REDEFINES WS-RPT-AGE
004400                                      PIC S9(03) COMP-3.
004500
004600 LINKAGE SECTION.
004700 01  AGEVALD-REC.
004800     05  AV-INPUT-AGE                PIC S9(03).
004900** RAW-BYTE VIEW USED WHEN TRACING A BAD AGE FIELD FROM THE CALLER
005000     05  AV-INPUT-AGE-X REDEFINES AV-INPUT-AGE
005100                                      PIC X(03).
005200     05  AV-OUTPUT-AGE               PIC 9(03).
005300** ZERO-FILL VIEW MOVED TO THE MASTER WHEN THE EDIT FAILS
005400     05  AV-OUTPUT-AGE-R REDEFINES AV-OUTPUT-AGE
005500                                      PIC X(03).
005600     05  AV-VALID-SW                 PIC X(01).
005700         88  AV-VALID                VALUE "Y".
005800         88  AV-INVALID               VALUE "N".
005900
006000 01  RETURN-CD                       PIC S9(4) COMP.
006100
006200 PROCEDURE DIVISION USING AGEVALD-REC, RETURN-CD.
006300     MOVE ZERO TO RETURN-CD.
006400     MOVE ZERO TO AV-OUTPUT-AGE.
006500     MOVE ZERO TO WS-EDIT-PASS-CT.
006600     MOVE "N" TO AV-VALID-SW.
006700
006800     IF AV-INPUT-AGE IS NOT NUMERIC
006900         MOVE +4 TO RETURN-CD
007000         GOBACK.
007100
007200     IF AV-INPUT-AGE < ZERO
007300         MOVE +8 TO RETURN-CD
007400         GOBACK.
007500
007600     PERFORM 100-ACCEPT-AGE.
007700
007800     GOBACK.
007900
008000 100-ACCEPT-AGE.
008100     ADD 1 TO WS-EDIT-PASS-CT.
008200     MOVE "Y" TO AV-VALID-SW.
008300     MOVE AV-INPUT-AGE TO AV-OUTPUT-AGE.
