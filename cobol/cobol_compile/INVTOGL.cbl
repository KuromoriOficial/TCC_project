000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  INVTOGL.
000300 AUTHOR. R SAYLES.
000400 INSTALLATION. CLINICA VIDA+ BATCH DEVELOPMENT.
000500 DATE-WRITTEN. 02/24/92.
000600 DATE-COMPILED. 02/24/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*    FLIPS ONE INSTALLMENT ON ONE INVOICE BETWEEN PAGA ('S') AND
001200*    PENDENTE ('N').  OLD MASTER IN, NEW MASTER OUT, ONE TOGGLE
001300*    TRANSACTION PER RUN - SAME SHAPE AS APTUPDT.  THE TRANSACTION
001400*    NAMES THE INVOICE BY INV-ID AND THE INSTALLMENT BY ORDINAL;
001500*    ANYTHING ELSE ON THE RECORD IS CARRIED THROUGH UNCHANGED.
001600******************************************************************
001700* CHANGE LOG                                                     *
001800* 920224  RSAYLES   ORIGINAL INSTALLMENT-TOGGLE JOB              *920224RS
001900* 951102  TNUNES    REJECT AN OUT-OF-RANGE PARCEL NUMBER INSTEAD *951102TN
002000*                   OF SUBSCRIPTING PAST THE TABLE - CV-0077     *951102TN
002100* 990630  RSAYLES   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,  *990630RS
002200*                   NO CHANGE REQUIRED                           *990630RS
002300******************************************************************
002400
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT SYSOUT
003200     ASSIGN TO UT-S-SYSOUT
003300       ORGANIZATION IS SEQUENTIAL.
003400
003500     SELECT TOGTRAN-FILE
003600     ASSIGN TO UT-S-TOGTRAN
003700       ACCESS MODE IS SEQUENTIAL
003800       FILE STATUS IS IFCODE.
003900
004000     SELECT OLD-INVMSTR
004100     ASSIGN TO UT-S-OLDINV
004200       ACCESS MODE IS SEQUENTIAL
004300       FILE STATUS IS AFCODE.
004400
004500     SELECT NEW-INVMSTR
004600     ASSIGN TO UT-S-NEWINV
004700       ACCESS MODE IS SEQUENTIAL
004800       FILE STATUS IS OFCODE.
004900
005000     SELECT ACTIONLOG
005100     ASSIGN TO UT-S-ACTNLOG
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS LFCODE.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  SYSOUT
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 100 CHARACTERS
006100     BLOCK CONTAINS 0 RECORDS
006200     DATA RECORD IS SYSOUT-REC.
006300 01  SYSOUT-REC  PIC X(100).
006400
006500****** ONE TOGGLE TRANSACTION PER RUN
006600 FD  TOGTRAN-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 10 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS TOGTRAN-REC.
007200 01  TOGTRAN-REC                    PIC X(10).
007300
007400 FD  OLD-INVMSTR
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 176 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS OLD-INVMSTR-REC.
008000 01  OLD-INVMSTR-REC                PIC X(176).
008100
008200 FD  NEW-INVMSTR
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 176 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS NEW-INVMSTR-REC.
008800 01  NEW-INVMSTR-REC                PIC X(176).
008900
009000 FD  ACTIONLOG
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 80 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS ACTIONLOG-REC.
009600 01  ACTIONLOG-REC                  PIC X(80).
009700
009800 WORKING-STORAGE SECTION.
009900 01  FILE-STATUS-CODES.
010000     05  IFCODE                  PIC X(2).
010100         88 CODE-READ     VALUE SPACES.
010200         88 NO-MORE-DATA  VALUE "10".
010300     05  AFCODE                  PIC X(2).
010400         88 CODE-READ-OLD  VALUE SPACES.
010500         88 NO-MORE-OLD    VALUE "10".
010600     05  OFCODE                  PIC X(2).
010700         88 CODE-WRITE    VALUE SPACES.
010800     05  LFCODE                  PIC X(2).
010900         88 CODE-WRITE-LOG VALUE SPACES.
011000
011100 COPY INVOICE.
011200
011300 01  TOG-TRANSACTION-REC.
011400     05  TOG-INV-ID                  PIC 9(05).
011500** RAW-BYTE VIEW USED WHEN TRACING A BAD TRANSACTION KEY
011600     05  TOG-INV-ID-X REDEFINES TOG-INV-ID
011700                                     PIC X(05).
011800     05  TOG-PARC-NUMBER             PIC 9(02).
011900     05  FILLER                      PIC X(03).
012000** FLAT VIEW OF THE WHOLE TRANSACTION FOR A SYSOUT DUMP
012100 01  TOG-TRANSACTION-REC-X REDEFINES TOG-TRANSACTION-REC
012200                                     PIC X(10).
012300
012400 01  MORE-OLD-INV-SW             PIC X(1) VALUE SPACE.
012500     88 NO-MORE-OLD-INV-RECS  VALUE "N".
012600     88 MORE-OLD-INV-RECS     VALUE " ".
012700
012800 01  COUNTERS-AND-ACCUMULATORS.
012900     05 RECORDS-READ             PIC S9(7) COMP.
013000     05 RECORDS-WRITTEN          PIC S9(7) COMP.
013100
013200 01  WS-ACTIONLOG-LINE.
013300     05  FILLER                  PIC X(14) VALUE
013400         "INVTOGL TOGGLE".
013500     05  FILLER                  PIC X(6) VALUE " INV#".
013600     05  LOG-INV-ID-O            PIC ZZZZ9.
013700     05  FILLER                  PIC X(6) VALUE " PAR#".
013800     05  LOG-PARC-NBR-O          PIC Z9.
013900     05  FILLER                  PIC X(47) VALUE SPACES.
014000** RAW-BYTE VIEW USED WHEN A SYSOUT DUMP LINE HAS TO BE TRACED
014100     05  WS-ACTIONLOG-LINE-X REDEFINES WS-ACTIONLOG-LINE
014200                                      PIC X(80).
014300
014400 COPY ABENDREC.
014500
014600 PROCEDURE DIVISION.
014700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014800     PERFORM 100-COPY-AND-TOGGLE THRU 100-EXIT
014900             UNTIL NO-MORE-OLD-INV-RECS.
015000     PERFORM 900-CLEANUP THRU 900-EXIT.
015100     MOVE ZERO TO RETURN-CODE.
015200     GOBACK.
015300
015400 000-HOUSEKEEPING.
015500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015600     DISPLAY "******** BEGIN JOB INVTOGL ********".
015700     OPEN INPUT TOGTRAN-FILE, OLD-INVMSTR.
015800     OPEN OUTPUT NEW-INVMSTR, SYSOUT.
015900     OPEN EXTEND ACTIONLOG.
016000     MOVE ZERO TO RECORDS-READ, RECORDS-WRITTEN.
016100
016200     READ TOGTRAN-FILE INTO TOG-TRANSACTION-REC
016300         AT END
016400             MOVE "** NO TRANSACTION ON TOGTRAN-FILE"
016500                                  TO ABEND-REASON
016600             GO TO 1000-ABEND-RTN
016700     END-READ.
016800
016900     IF TOG-PARC-NUMBER < 1 OR TOG-PARC-NUMBER > 12
017000         MOVE "** PARCEL NUMBER OUT OF RANGE 1-12"
017100                                  TO ABEND-REASON
017200         GO TO 1000-ABEND-RTN.
017300
017400     READ OLD-INVMSTR
017500         AT END
017600             MOVE "N" TO MORE-OLD-INV-SW
017700             GO TO 000-EXIT
017800     END-READ.
017900     ADD 1 TO RECORDS-READ.
018000 000-EXIT.
018100     EXIT.
018200
018300 100-COPY-AND-TOGGLE.
018400     MOVE "100-COPY-AND-TOGGLE" TO PARA-NAME.
018500     MOVE OLD-INVMSTR-REC TO INVOICE-MASTER-REC.
018600
018700     IF INV-ID = TOG-INV-ID
018800         PERFORM 200-TOGGLE-PARCEL THRU 200-EXIT.
018900
019000     WRITE NEW-INVMSTR-REC FROM INVOICE-MASTER-REC.
019100     ADD 1 TO RECORDS-WRITTEN.
019200
019300     READ OLD-INVMSTR
019400         AT END
019500             MOVE "N" TO MORE-OLD-INV-SW
019600             GO TO 100-EXIT
019700     END-READ.
019800     ADD 1 TO RECORDS-READ.
019900 100-EXIT.
020000     EXIT.
020100
020200 200-TOGGLE-PARCEL.
020300     MOVE "200-TOGGLE-PARCEL" TO PARA-NAME.
020400     IF TOG-PARC-NUMBER > INV-PARCEL-COUNT
020500         GO TO 200-EXIT.
020600
020700     IF PARC-PAID(TOG-PARC-NUMBER)
020800         SET PARC-PENDING(TOG-PARC-NUMBER) TO TRUE
020900     ELSE
021000         SET PARC-PAID(TOG-PARC-NUMBER) TO TRUE.
021100
021200     MOVE TOG-INV-ID       TO LOG-INV-ID-O.
021300     MOVE TOG-PARC-NUMBER  TO LOG-PARC-NBR-O.
021400     WRITE ACTIONLOG-REC FROM WS-ACTIONLOG-LINE.
021500 200-EXIT.
021600     EXIT.
021700
021800 900-CLEANUP.
021900     MOVE "900-CLEANUP" TO PARA-NAME.
022000     CLOSE TOGTRAN-FILE, OLD-INVMSTR, NEW-INVMSTR,
022100           ACTIONLOG, SYSOUT.
022200     DISPLAY "** INVOICE RECORDS READ **".
022300     DISPLAY RECORDS-READ.
022400     DISPLAY "** INVOICE RECORDS WRITTEN **".
022500     DISPLAY RECORDS-WRITTEN.
022600     DISPLAY "******** NORMAL END OF JOB INVTOGL ********".
022700 900-EXIT.
022800     EXIT.
022900
023000 1000-ABEND-RTN.
023100     WRITE SYSOUT-REC FROM ABEND-REC.
023200     DISPLAY "*** ABNORMAL END OF JOB-INVTOGL ***" UPON CONSOLE.
023300     DIVIDE ZERO-VAL INTO ONE-VAL.
