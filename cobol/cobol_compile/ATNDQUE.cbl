000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ATNDQUE.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. CLINICA VIDA+ BATCH DEVELOPMENT.
000500 DATE-WRITTEN. 05/02/92.
000600 DATE-COMPILED. 05/02/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*    SIMULATES THE FRONT-DESK WALK-IN ATTENDANCE QUEUE - LOADS
001200*    THREE ENTRIES FROM THE TRANSACTION FILE IN ARRIVAL ORDER,
001300*    LISTS THE QUEUE, DEQUEUES (ATTENDS) THE HEAD ENTRY, THEN
001400*    LISTS WHATEVER IS LEFT.  THIS IS A FIXED-SIZE SIMULATION
001500*    JOB, NOT A REAL-TIME QUEUE - IT RUNS ONCE PER INVOCATION
001600*    AGAINST EXACTLY THREE TRANSACTION RECORDS.
001700******************************************************************
001800* CHANGE LOG                                                     *
001900* 920502  JSAYLES   ORIGINAL ATTENDANCE QUEUE SIMULATION         *920502JS
002000* 961118  TNUNES    RENUMBER THE REMAINDER LISTING AFTER THE     *961118TN
002100*                   HEAD IS DEQUEUED INSTEAD OF LEAVING A GAP AT *961118TN
002200*                   POSITION 1 - CV-0099                         *961118TN
002300* 990811  RSAYLES   Y2K REVIEW - NO DATE FIELDS HERE, NO CHANGE  *990811RS
002400*                   REQUIRED                                    * 990811RS
002500******************************************************************
002600
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT SYSOUT
003400     ASSIGN TO UT-S-SYSOUT
003500       ORGANIZATION IS SEQUENTIAL.
003600
003700     SELECT QUETRAN-FILE
003800     ASSIGN TO UT-S-QUETRAN
003900       ACCESS MODE IS SEQUENTIAL
004000       FILE STATUS IS IFCODE.
004100
004200     SELECT QUERPT
004300     ASSIGN TO UT-S-QUERPT
004400       ACCESS MODE IS SEQUENTIAL
004500       FILE STATUS IS OFCODE.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  SYSOUT
005000     RECORDING MODE IS F
005100     LABEL RECORDS ARE STANDARD
005200     RECORD CONTAINS 100 CHARACTERS
005300     BLOCK CONTAINS 0 RECORDS
005400     DATA RECORD IS SYSOUT-REC.
005500 01  SYSOUT-REC  PIC X(100).
005600
005700****** EXACTLY THREE ENTRIES ARE EXPECTED ON THIS FILE - ANYTHING
005800****** ELSE ON THE FILE IS IGNORED PAST THE THIRD RECORD
005900 FD  QUETRAN-FILE
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 46 CHARACTERS
006300     BLOCK CONTAINS 0 RECORDS
006400     DATA RECORD IS QUETRAN-REC.
006500 01  QUETRAN-REC                    PIC X(46).
006600
006700 FD  QUERPT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 80 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS RPT-REC.
007300 01  RPT-REC  PIC X(80).
007400
007500 WORKING-STORAGE SECTION.
007600 01  FILE-STATUS-CODES.
007700     05  IFCODE                  PIC X(2).
007800         88 CODE-READ     VALUE SPACES.
007900         88 NO-MORE-DATA  VALUE "10".
008000     05  OFCODE                  PIC X(2).
008100         88 CODE-WRITE    VALUE SPACES.
008200
008300 COPY QUEUEENT.
008400
008500 01  WS-QUEUE-TABLE.
008600     05  WS-QUEUE-SLOT OCCURS 3 TIMES INDEXED BY QUE-IDX.
008700         10  WS-SLOT-NAME            PIC X(30).
008800         10  WS-SLOT-CPF             PIC X(14).
008900         10  WS-SLOT-IN-USE-SW       PIC X(01).
009000             88  WS-SLOT-IN-USE      VALUE "Y".
009100             88  WS-SLOT-EMPTY       VALUE "N".
009200** FLAT VIEW OF THE WHOLE QUEUE TABLE FOR A SYSOUT DUMP
009300     05  WS-QUEUE-TABLE-X REDEFINES WS-QUEUE-SLOT
009400                                      PIC X(45) OCCURS 3 TIMES.
009500
009600** FLAT VIEW OF ONE QUEUE SLOT FOR A SINGLE-MOVE CLEAR
009700 01  WS-QUEUE-SLOT-BLANK.
009800     05  FILLER                     PIC X(44) VALUE SPACES.
009900     05  FILLER                     PIC X(01) VALUE "N".
010000** CHARACTER-BY-CHARACTER VIEW USED IF A BAD BLANK TEMPLATE
010100** EVER HAS TO BE TRACED FROM A SYSOUT DUMP
010200 01  WS-QUEUE-SLOT-BLANK-R REDEFINES WS-QUEUE-SLOT-BLANK
010300     OCCURS 45 TIMES                  PIC X(01).
010400
010500 01  COUNTERS-AND-ACCUMULATORS.
010600     05 RECORDS-READ             PIC S9(4) COMP.
010700     05 WS-LOAD-SUB               PIC 9(02) COMP.
010800     05 WS-LIST-SUB               PIC 9(02) COMP.
010900     05 WS-POSITION-NBR            PIC 9(02) COMP.
011000** ALTERNATE EDITED VIEW OF THE POSITION NUMBER FOR THE LISTING
011100     05 WS-POSITION-NBR-R REDEFINES WS-POSITION-NBR
011200                                      PIC 9(02).
011300
011400 01  MORE-QUETRAN-SW             PIC X(1) VALUE SPACE.
011500     88 NO-MORE-QUETRAN-RECS  VALUE "N".
011600     88 MORE-QUETRAN-RECS     VALUE " ".
011700
011800 01  WS-QUEUE-LINE-REC.
011900     05  POS-O                    PIC Z9.
012000     05  FILLER                   PIC X(2) VALUE ". ".
012100     05  LINE-NAME-O              PIC X(30).
012200     05  FILLER                   PIC X(3) VALUE " | ".
012300     05  LINE-CPF-O               PIC X(14).
012400     05  FILLER                   PIC X(29) VALUE SPACES.
012500
012600 01  WS-ATTENDED-LINE-REC.
012700     05  FILLER                   PIC X(10) VALUE "Atendido: ".
012800     05  ATT-NAME-O               PIC X(30).
012900     05  FILLER                   PIC X(3) VALUE " | ".
013000     05  ATT-CPF-O                PIC X(14).
013100     05  FILLER                   PIC X(23) VALUE SPACES.
013200
013300 01  WS-EMPTY-LINE-REC.
013400     05  FILLER                   PIC X(18) VALUE
013500         "Fila vazia".
013600     05  FILLER                   PIC X(62) VALUE SPACES.
013700
013800 COPY ABENDREC.
013900
014000 PROCEDURE DIVISION.
014100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014200     PERFORM 100-LOAD-QUEUE THRU 100-EXIT
014300         VARYING WS-LOAD-SUB FROM 1 BY 1
014400         UNTIL WS-LOAD-SUB > 3
014500            OR NO-MORE-QUETRAN-RECS.
014600
014700     PERFORM 200-LIST-QUEUE THRU 200-EXIT.
014800     PERFORM 300-DEQUEUE-HEAD THRU 300-EXIT.
014900     PERFORM 400-LIST-REMAINDER THRU 400-EXIT.
015000
015100     PERFORM 900-CLEANUP THRU 900-EXIT.
015200     MOVE ZERO TO RETURN-CODE.
015300     GOBACK.
015400
015500 000-HOUSEKEEPING.
015600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015700     DISPLAY "******** BEGIN JOB ATNDQUE ********".
015800     OPEN INPUT QUETRAN-FILE.
015900     OPEN OUTPUT QUERPT, SYSOUT.
016000     MOVE ZERO TO RECORDS-READ.
016100
016200     PERFORM 050-CLEAR-ONE-SLOT THRU 050-EXIT
016300         VARYING QUE-IDX FROM 1 BY 1 UNTIL QUE-IDX > 3.
016400
016500     READ QUETRAN-FILE
016600         AT END
016700             MOVE "N" TO MORE-QUETRAN-SW
016800             GO TO 000-EXIT
016900     END-READ.
017000 000-EXIT.
017100     EXIT.
017200
017300 050-CLEAR-ONE-SLOT.
017400     MOVE "050-CLEAR-ONE-SLOT" TO PARA-NAME.
017500     MOVE WS-QUEUE-SLOT-BLANK TO WS-QUEUE-SLOT(QUE-IDX).
017600 050-EXIT.
017700     EXIT.
017800
017900 100-LOAD-QUEUE.
018000     MOVE "100-LOAD-QUEUE" TO PARA-NAME.
018100     ADD 1 TO RECORDS-READ.
018200     MOVE QUETRAN-REC TO QUEUE-ENTRY-REC.
018300     MOVE QUE-NAME TO WS-SLOT-NAME(WS-LOAD-SUB).
018400     MOVE QUE-CPF  TO WS-SLOT-CPF(WS-LOAD-SUB).
018500     SET WS-SLOT-IN-USE(WS-LOAD-SUB) TO TRUE.
018600
018700     READ QUETRAN-FILE
018800         AT END
018900             MOVE "N" TO MORE-QUETRAN-SW
019000             GO TO 100-EXIT
019100     END-READ.
019200 100-EXIT.
019300     EXIT.
019400
019500 200-LIST-QUEUE.
019600     MOVE "200-LIST-QUEUE" TO PARA-NAME.
019700     MOVE ZERO TO WS-POSITION-NBR.
019800     PERFORM 220-WRITE-QUEUE-LINE THRU 220-EXIT
019900         VARYING WS-LIST-SUB FROM 1 BY 1 UNTIL WS-LIST-SUB > 3.
020000 200-EXIT.
020100     EXIT.
020200
020300 220-WRITE-QUEUE-LINE.
020400     MOVE "220-WRITE-QUEUE-LINE" TO PARA-NAME.
020500     IF WS-SLOT-EMPTY(WS-LIST-SUB)
020600         GO TO 220-EXIT.
020700     ADD 1 TO WS-POSITION-NBR.
020800     MOVE WS-POSITION-NBR    TO POS-O.
020900     MOVE WS-SLOT-NAME(WS-LIST-SUB) TO LINE-NAME-O.
021000     MOVE WS-SLOT-CPF(WS-LIST-SUB)  TO LINE-CPF-O.
021100     WRITE RPT-REC FROM WS-QUEUE-LINE-REC.
021200 220-EXIT.
021300     EXIT.
021400
021500 300-DEQUEUE-HEAD.
021600     MOVE "300-DEQUEUE-HEAD" TO PARA-NAME.
021700     IF WS-SLOT-EMPTY(1)
021800         WRITE RPT-REC FROM WS-EMPTY-LINE-REC
021900         GO TO 300-EXIT.
022000
022100     MOVE WS-SLOT-NAME(1) TO ATT-NAME-O.
022200     MOVE WS-SLOT-CPF(1)  TO ATT-CPF-O.
022300     WRITE RPT-REC FROM WS-ATTENDED-LINE-REC.
022400
022500     MOVE WS-QUEUE-SLOT(2) TO WS-QUEUE-SLOT(1).
022600     MOVE WS-QUEUE-SLOT(3) TO WS-QUEUE-SLOT(2).
022700     MOVE WS-QUEUE-SLOT-BLANK TO WS-QUEUE-SLOT(3).
022800 300-EXIT.
022900     EXIT.
023000
023100 400-LIST-REMAINDER.
023200     MOVE "400-LIST-REMAINDER" TO PARA-NAME.
023300     IF WS-SLOT-EMPTY(1) AND WS-SLOT-EMPTY(2)
023400                        AND WS-SLOT-EMPTY(3)
023500         WRITE RPT-REC FROM WS-EMPTY-LINE-REC
023600         GO TO 400-EXIT.
023700
023800     PERFORM 200-LIST-QUEUE THRU 200-EXIT.
023900 400-EXIT.
024000     EXIT.
024100
024200 900-CLEANUP.
024300     MOVE "900-CLEANUP" TO PARA-NAME.
024400     CLOSE QUETRAN-FILE, QUERPT, SYSOUT.
024500     DISPLAY "** QUEUE ENTRIES READ **".
024600     DISPLAY RECORDS-READ.
024700     DISPLAY "******** NORMAL END OF JOB ATNDQUE ********".
024800 900-EXIT.
024900     EXIT.
025000
025100 1000-ABEND-RTN.
025200     WRITE SYSOUT-REC FROM ABEND-REC.
025300     DISPLAY "*** ABNORMAL END OF JOB-ATNDQUE ***" UPON CONSOLE.
025400     DIVIDE ZERO-VAL INTO ONE-VAL.
