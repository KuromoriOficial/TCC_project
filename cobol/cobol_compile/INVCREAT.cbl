000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  INVCREAT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. CLINICA VIDA+ BATCH DEVELOPMENT.
000500 DATE-WRITTEN. 02/20/92.
000600 DATE-COMPILED. 02/20/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*    APPENDS ONE NEW INVOICE TO THE INVOICES MASTER.  THE OLD
001200*    MASTER IS COPIED THROUGH UNCHANGED AND THE NEW RECORD IS
001300*    WRITTEN AT THE END, THEN THE INSTALLMENT TABLE IS BUILT BY
001400*    CALLING PARCSPLT SO THE ROUNDING RULE LIVES IN ONE PLACE.
001500*    EVERY INSTALLMENT STARTS PENDING ('N').  ONE TRANSACTION
001600*    (ONE INVOICE) PER RUN.
001700******************************************************************
001800* CHANGE LOG                                                     *
001900* 920220  JSAYLES   ORIGINAL INVOICE-CREATE JOB, BUILT ON THE    *920220JS
002000*                   OLD DALYEDIT SKELETON                       * 920220JS
002100* 920221  JSAYLES   SWITCHED THE SPLIT MATH TO CALL PARCSPLT     *920221JS
002200*                   INSTEAD OF COMPUTING IT IN-LINE HERE         *920221JS
002300* 951102  TNUNES    REJECT THE TRANSACTION WHEN PARCSPLT RETURNS *951102TN
002400*                   A NON-ZERO CODE INSTEAD OF WRITING A BAD     *951102TN
002500*                   INVOICE - CV-0077                            *951102TN
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT SYSOUT
003500     ASSIGN TO UT-S-SYSOUT
003600       ORGANIZATION IS SEQUENTIAL.
003700
003800     SELECT INVTRAN-FILE
003900     ASSIGN TO UT-S-INVTRAN
004000       ACCESS MODE IS SEQUENTIAL
004100       FILE STATUS IS IFCODE.
004200
004300     SELECT OLD-INVMSTR
004400     ASSIGN TO UT-S-OLDINV
004500       ACCESS MODE IS SEQUENTIAL
004600       FILE STATUS IS AFCODE.
004700
004800     SELECT NEW-INVMSTR
004900     ASSIGN TO UT-S-NEWINV
005000       ACCESS MODE IS SEQUENTIAL
005100       FILE STATUS IS OFCODE.
005200
005300     SELECT ACTIONLOG
005400     ASSIGN TO UT-S-ACTNLOG
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS LFCODE.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  SYSOUT
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 100 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS SYSOUT-REC.
006600 01  SYSOUT-REC  PIC X(100).
006700
006800****** ONE INVOICE-CREATE TRANSACTION PER RUN
006900 FD  INVTRAN-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 40 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS INVTRAN-REC.
007500 01  INVTRAN-REC                    PIC X(40).
007600
007700 FD  OLD-INVMSTR
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 176 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS OLD-INVMSTR-REC.
008300 01  OLD-INVMSTR-REC                PIC X(176).
008400
008500 FD  NEW-INVMSTR
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 176 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS NEW-INVMSTR-REC.
009100 01  NEW-INVMSTR-REC                PIC X(176).
009200
009300 FD  ACTIONLOG
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 80 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS ACTIONLOG-REC.
009900 01  ACTIONLOG-REC                  PIC X(80).
010000
010100 WORKING-STORAGE SECTION.
010200 01  FILE-STATUS-CODES.
010300     05  IFCODE                  PIC X(2).
010400         88 CODE-READ     VALUE SPACES.
010500         88 NO-MORE-DATA  VALUE "10".
010600     05  AFCODE                  PIC X(2).
010700         88 CODE-READ-OLD  VALUE SPACES.
010800         88 NO-MORE-OLD    VALUE "10".
010900     05  OFCODE                  PIC X(2).
011000         88 CODE-WRITE    VALUE SPACES.
011100     05  LFCODE                  PIC X(2).
011200         88 CODE-WRITE-LOG VALUE SPACES.
011300
011400 COPY INVOICE.
011500
011600 01  INV-TRANSACTION-REC.
011700     05  IT-INV-ID                   PIC 9(05).
011800     05  IT-PAT-USER                 PIC X(12).
011900     05  IT-TOTAL                    PIC S9(7)V99.
012000     05  IT-PARCEL-COUNT             PIC 9(02).
012100     05  FILLER                      PIC X(09).
012200
012300 01  PARCSPLT-LINKAGE-AREA.
012400     05  PS-TOTAL-AMT                PIC S9(7)V99.
012500     05  PS-PARCEL-COUNT             PIC 9(02).
012600     05  PS-PARCEL-TABLE.
012700         10  PS-PARCEL-AMOUNT OCCURS 12 TIMES
012800                                      PIC S9(7)V99.
012900 01  PARCSPLT-RETCD                  PIC S9(4) COMP.
013000
013100 01  MORE-OLD-INV-SW             PIC X(1) VALUE SPACE.
013200     88 NO-MORE-OLD-INV-RECS  VALUE "N".
013300     88 MORE-OLD-INV-RECS     VALUE " ".
013400
013500 01  COUNTERS-AND-ACCUMULATORS.
013600     05 RECORDS-READ             PIC S9(7) COMP.
013700     05 RECORDS-WRITTEN          PIC S9(7) COMP.
013800     05 WS-PARC-SUB               PIC 9(02) COMP.
013900** RAW-BYTE VIEW USED WHEN TRACING THE PARCEL SUBSCRIPT
014000     05 WS-PARC-SUB-R REDEFINES WS-PARC-SUB
014100                                     PIC 9(02).
014200
014300 01  WS-ACTIONLOG-LINE.
014400     05  FILLER                  PIC X(14) VALUE
014500         "INVCREAT NOVA: ".
014600     05  FILLER                  PIC X(5) VALUE "INV#".
014700     05  LOG-INV-ID-O            PIC ZZZZ9.
014800     05  FILLER                  PIC X(58) VALUE SPACES.
014900** RAW-BYTE VIEW USED WHEN A SYSOUT DUMP LINE HAS TO BE TRACED
015000     05  WS-ACTIONLOG-LINE-X REDEFINES WS-ACTIONLOG-LINE
015100                                      PIC X(80).
015200
015300 01  WS-REJECT-REC.
015400     05  FILLER                  PIC X(30) VALUE
015500         "** INVALID PARCEL COUNT **".
015600     05  FILLER                  PIC X(70) VALUE SPACES.
015700** ALTERNATE EDITED VIEW OF THE REJECTED PARCEL COUNT
015800     05  WS-BAD-PARCEL-COUNT REDEFINES WS-REJECT-REC
015900                                      PIC X(100).
016000
016100 COPY ABENDREC.
016200
016300 PROCEDURE DIVISION.
016400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016500     PERFORM 100-COPY-OLD-MASTER THRU 100-EXIT
016600             UNTIL NO-MORE-OLD-INV-RECS.
016700     PERFORM 300-BUILD-INVOICE THRU 300-EXIT.
016800     PERFORM 900-CLEANUP THRU 900-EXIT.
016900     MOVE ZERO TO RETURN-CODE.
017000     GOBACK.
017100
017200 000-HOUSEKEEPING.
017300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017400     DISPLAY "******** BEGIN JOB INVCREAT ********".
017500     OPEN INPUT INVTRAN-FILE, OLD-INVMSTR.
017600     OPEN OUTPUT NEW-INVMSTR, SYSOUT.
017700     OPEN EXTEND ACTIONLOG.
017800     MOVE ZERO TO RECORDS-READ, RECORDS-WRITTEN.
017900
018000     READ INVTRAN-FILE INTO INV-TRANSACTION-REC
018100         AT END
018200             MOVE "** NO TRANSACTION ON INVTRAN-FILE"
018300                                  TO ABEND-REASON
018400             GO TO 1000-ABEND-RTN
018500     END-READ.
018600
018700     READ OLD-INVMSTR
018800         AT END
018900             MOVE "N" TO MORE-OLD-INV-SW
019000             GO TO 000-EXIT
019100     END-READ.
019200     ADD 1 TO RECORDS-READ.
019300 000-EXIT.
019400     EXIT.
019500
019600 100-COPY-OLD-MASTER.
019700     MOVE "100-COPY-OLD-MASTER" TO PARA-NAME.
019800     WRITE NEW-INVMSTR-REC FROM OLD-INVMSTR-REC.
019900     ADD 1 TO RECORDS-WRITTEN.
020000
020100     READ OLD-INVMSTR
020200         AT END
020300             MOVE "N" TO MORE-OLD-INV-SW
020400             GO TO 100-EXIT
020500     END-READ.
020600     ADD 1 TO RECORDS-READ.
020700 100-EXIT.
020800     EXIT.
020900
021000 300-BUILD-INVOICE.
021100     MOVE "300-BUILD-INVOICE" TO PARA-NAME.
021200     IF IT-PARCEL-COUNT < 1 OR IT-PARCEL-COUNT > 12
021300         WRITE SYSOUT-REC FROM WS-REJECT-REC
021400         GO TO 300-EXIT.
021500
021600     MOVE SPACES      TO INVOICE-MASTER-REC.
021700     MOVE IT-INV-ID          TO INV-ID.
021800     MOVE IT-PAT-USER        TO INV-PAT-USER.
021900     MOVE IT-TOTAL           TO INV-TOTAL.
022000     MOVE IT-PARCEL-COUNT    TO INV-PARCEL-COUNT.
022100
022200     MOVE IT-TOTAL           TO PS-TOTAL-AMT.
022300     MOVE IT-PARCEL-COUNT    TO PS-PARCEL-COUNT.
022400     CALL "PARCSPLT" USING PARCSPLT-LINKAGE-AREA, PARCSPLT-RETCD.
022500
022600     IF PARCSPLT-RETCD NOT = ZERO
022700         MOVE "** PARCSPLT REJECTED THE TRANSACTION"
022800                              TO ABEND-REASON
022900         GO TO 1000-ABEND-RTN.
023000
023100     PERFORM 320-FILL-ONE-PARCEL THRU 320-EXIT
023200         VARYING WS-PARC-SUB FROM 1 BY 1
023300         UNTIL WS-PARC-SUB > IT-PARCEL-COUNT.
023400
023500     WRITE NEW-INVMSTR-REC FROM INVOICE-MASTER-REC.
023600     ADD 1 TO RECORDS-WRITTEN.
023700
023800     MOVE IT-INV-ID TO LOG-INV-ID-O.
023900     WRITE ACTIONLOG-REC FROM WS-ACTIONLOG-LINE.
024000 300-EXIT.
024100     EXIT.
024200
024300 320-FILL-ONE-PARCEL.
024400     MOVE "320-FILL-ONE-PARCEL" TO PARA-NAME.
024500     MOVE WS-PARC-SUB              TO PARC-NUMBER(WS-PARC-SUB).
024600     MOVE PS-PARCEL-AMOUNT(WS-PARC-SUB)
024700                                    TO PARC-AMOUNT(WS-PARC-SUB).
024800     SET PARC-PENDING(WS-PARC-SUB) TO TRUE.
024900 320-EXIT.
025000     EXIT.
025100
025200 900-CLEANUP.
025300     MOVE "900-CLEANUP" TO PARA-NAME.
025400     CLOSE INVTRAN-FILE, OLD-INVMSTR, NEW-INVMSTR,
025500           ACTIONLOG, SYSOUT.
025600     DISPLAY "** INVOICE RECORDS READ **".
025700     DISPLAY RECORDS-READ.
025800     DISPLAY "** INVOICE RECORDS WRITTEN **".
025900     DISPLAY RECORDS-WRITTEN.
026000     DISPLAY "******** NORMAL END OF JOB INVCREAT ********".
026100 900-EXIT.
026200     EXIT.
026300
026400 1000-ABEND-RTN.
026500     WRITE SYSOUT-REC FROM ABEND-REC.
026600     DISPLAY "*** ABNORMAL END OF JOB-INVCREAT ***" UPON CONSOLE.
026700     DIVIDE ZERO-VAL INTO ONE-VAL.
