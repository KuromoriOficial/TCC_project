000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PATSTAT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. CLINICA VIDA+ BATCH DEVELOPMENT.
000500 DATE-WRITTEN. 04/11/92.
000600 DATE-COMPILED. 04/11/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*    READS THE PATIENT MASTER IN FILE ORDER (NO SORT) AND WRITES
001200*    THE CLINIC STATISTICS REPORT - PATIENT COUNT, MEAN AGE TO
001300*    TWO DECIMALS, THEN ONE DETAIL LINE PER PATIENT.  THE MASTER
001400*    IS READ TWICE: ONCE TO ACCUMULATE THE TOTALS THAT HAVE TO
001500*    PRINT AHEAD OF THE DETAIL LINES, ONCE TO PRINT THE DETAIL.
001600*    IF THE MASTER IS EMPTY NO REPORT IS PRODUCED AT ALL - DO
001700*    NOT "FIX" THIS BY PRINTING A ZERO-PATIENT REPORT.
001800******************************************************************
001900* CHANGE LOG                                                     *
002000* 920411  JSAYLES   ORIGINAL PATIENT STATISTICS REPORT, BUILT ON *920411JS
002100*                   THE OLD PATLIST HEADER/DETAIL SKELETON       *920411JS
002200* 940922  TNUNES    ADDED THE EMPTY-MASTER SUPPRESSION RULE -    *940922TN
002300*                   GESTAO COMPLAINED ABOUT A BLANK REPORT       *940922TN
002400*                   PRINTING EVERY MORNING - CV-0064             *940922TN
002500* 990811  RSAYLES   Y2K REVIEW - HDR-DATE ALREADY CARRIES A      *990811RS
002600*                   4-DIGIT YEAR, NO CHANGE REQUIRED             *990811RS
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS NEXT-PAGE.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT SYSOUT
003900     ASSIGN TO UT-S-SYSOUT
004000       ORGANIZATION IS SEQUENTIAL.
004100
004200     SELECT PATMSTR-FILE
004300     ASSIGN TO UT-S-PATMSTR
004400       ACCESS MODE IS SEQUENTIAL
004500       FILE STATUS IS IFCODE.
004600
004700     SELECT PATRPT
004800     ASSIGN TO UT-S-PATRPT
004900       ACCESS MODE IS SEQUENTIAL
005000       FILE STATUS IS OFCODE.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  SYSOUT
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 100 CHARACTERS
005800     BLOCK CONTAINS 0 RECORDS
005900     DATA RECORD IS SYSOUT-REC.
006000 01  SYSOUT-REC  PIC X(100).
006100
006200****** PATIENT MASTER - SEQUENTIAL - READ TWICE, SEE REMARKS
006300 FD  PATMSTR-FILE
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 64 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS PATMSTR-REC.
006900 01  PATMSTR-REC                    PIC X(64).
007000
007100 FD  PATRPT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 100 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS RPT-REC.
007700 01  RPT-REC  PIC X(100).
007800
007900 WORKING-STORAGE SECTION.
008000 01  FILE-STATUS-CODES.
008100     05  IFCODE                  PIC X(2).
008200         88 CODE-READ     VALUE SPACES.
008300         88 NO-MORE-DATA  VALUE "10".
008400     05  OFCODE                  PIC X(2).
008500         88 CODE-WRITE    VALUE SPACES.
008600
008700 COPY PATIENT.
008800
008900 01  MORE-PATMSTR-SW             PIC X(1) VALUE SPACE.
009000     88 NO-MORE-PATMSTR-RECS  VALUE "N".
009100     88 MORE-PATMSTR-RECS     VALUE " ".
009200
009300 01  COUNTERS-AND-ACCUMULATORS.
009400     05 RECORDS-READ             PIC S9(7) COMP.
009500     05 WS-SUM-AGE               PIC S9(9) COMP.
009600     05 WS-MEAN-AGE              PIC S9(5)V99 COMP-3.
009700** ALTERNATE EDITED VIEW OF THE MEAN AGE FOR THE TOTALS LINE
009800     05 WS-MEAN-AGE-R REDEFINES WS-MEAN-AGE
009900                                   PIC S9(3)V99 COMP-3.
010000     05 WS-MEAN-AGE-EDIT          PIC ZZ9.99.
010100
010200 01  WS-TITLE-REC.
010300     05  FILLER                  PIC X(100) VALUE
010400         "Relatorio Clinica Vida+".
010500
010600 01  WS-SEPARATOR-REC.
010700     05  FILLER                  PIC X(40) VALUE ALL "=".
010800     05  FILLER                  PIC X(60) VALUE SPACES.
010900** RAW-BYTE VIEW USED WHEN A SYSOUT DUMP LINE HAS TO BE TRACED
011000     05  WS-SEPARATOR-X REDEFINES WS-SEPARATOR-REC
011100                                   PIC X(100).
011200
011300 01  WS-TOTAL-COUNT-REC.
011400     05  FILLER                  PIC X(17) VALUE
011500         "Total pacientes: ".
011600     05  TOTAL-COUNT-O           PIC ZZZ,ZZ9.
011700     05  FILLER                  PIC X(77) VALUE SPACES.
011800
011900 01  WS-MEAN-AGE-REC.
012000     05  FILLER                  PIC X(14) VALUE
012100         "Idade media: ".
012200     05  MEAN-AGE-O              PIC ZZ9.99.
012300     05  FILLER                  PIC X(81) VALUE SPACES.
012400
012500 01  WS-BLANK-LINE-REC           PIC X(100) VALUE SPACES.
012600
012700 01  WS-LIST-LABEL-REC.
012800     05  FILLER                  PIC X(10) VALUE "Pacientes:".
012900     05  FILLER                  PIC X(90) VALUE SPACES.
013000
013100 01  WS-PATIENT-DETAIL-REC.
013200     05  FILLER                  PIC X(2) VALUE "- ".
013300     05  DETAIL-NAME-O           PIC X(30).
013400     05  FILLER                  PIC X(3) VALUE " | ".
013500     05  DETAIL-AGE-O            PIC ZZ9.
013600     05  FILLER                  PIC X(3) VALUE " | ".
013700     05  DETAIL-PHONE-O          PIC X(16).
013800     05  FILLER                  PIC X(9) VALUE " | user: ".
013900     05  DETAIL-USER-O           PIC X(12).
014000     05  FILLER                  PIC X(12) VALUE SPACES.
014100** FLAT VIEW OF THE WHOLE DETAIL LINE FOR A SYSOUT DUMP
014200 01  WS-PATIENT-DETAIL-X REDEFINES WS-PATIENT-DETAIL-REC
014300                                   PIC X(100).
014400
014500 COPY ABENDREC.
014600
014700 PROCEDURE DIVISION.
014800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014900     IF RECORDS-READ = ZERO
015000         PERFORM 700-CLOSE-PASS-ONE THRU 700-EXIT
015100         GO TO 999-CLEANUP.
015200
015300     PERFORM 100-SECOND-PASS-OPEN THRU 100-EXIT.
015400     PERFORM 720-WRITE-TOTALS-BLOCK THRU 720-EXIT.
015500     PERFORM 740-WRITE-PAT-DETAIL THRU 740-EXIT
015600             UNTIL NO-MORE-PATMSTR-RECS.
015700
015800     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
015900 999-CLEANUP.
016000     DISPLAY "** PATIENT RECORDS READ **".
016100     DISPLAY RECORDS-READ.
016200     DISPLAY "******** NORMAL END OF JOB PATSTAT ********".
016300     MOVE ZERO TO RETURN-CODE.
016400     GOBACK.
016500
016600 000-HOUSEKEEPING.
016700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016800     DISPLAY "******** BEGIN JOB PATSTAT ********".
016900     OPEN INPUT PATMSTR-FILE.
017000     MOVE ZERO TO RECORDS-READ, WS-SUM-AGE.
017100
017200     READ PATMSTR-FILE
017300         AT END
017400             MOVE "N" TO MORE-PATMSTR-SW
017500             GO TO 000-EXIT
017600     END-READ.
017700
017800     PERFORM 050-ACCUM-ONE-RECORD THRU 050-EXIT
017900         UNTIL NO-MORE-PATMSTR-RECS.
018000 000-EXIT.
018100     EXIT.
018200
018300 050-ACCUM-ONE-RECORD.
018400     MOVE "050-ACCUM-ONE-RECORD" TO PARA-NAME.
018500     MOVE PATMSTR-REC TO PATIENT-MASTER-REC.
018600     ADD 1 TO RECORDS-READ.
018700     ADD PAT-AGE TO WS-SUM-AGE.
018800
018900     READ PATMSTR-FILE
019000         AT END
019100             MOVE "N" TO MORE-PATMSTR-SW
019200             GO TO 050-EXIT
019300     END-READ.
019400 050-EXIT.
019500     EXIT.
019600
019700 700-CLOSE-PASS-ONE.
019800     MOVE "700-CLOSE-PASS-ONE" TO PARA-NAME.
019900     CLOSE PATMSTR-FILE.
020000     DISPLAY "** PATIENT MASTER IS EMPTY - NO REPORT WRITTEN **".
020100 700-EXIT.
020200     EXIT.
020300
020400 100-SECOND-PASS-OPEN.
020500     MOVE "100-SECOND-PASS-OPEN" TO PARA-NAME.
020600**  COMMERCIAL ROUNDING - HALF AMOUNT ROUNDS AWAY FROM ZERO
020700     COMPUTE WS-MEAN-AGE ROUNDED = WS-SUM-AGE / RECORDS-READ.
020800     MOVE WS-MEAN-AGE TO WS-MEAN-AGE-EDIT.
020900
021000     CLOSE PATMSTR-FILE.
021100     OPEN INPUT PATMSTR-FILE.
021200     OPEN OUTPUT PATRPT, SYSOUT.
021300     MOVE "Y" TO MORE-PATMSTR-SW.
021400
021500     READ PATMSTR-FILE
021600         AT END
021700             MOVE "N" TO MORE-PATMSTR-SW
021800     END-READ.
021900 100-EXIT.
022000     EXIT.
022100
022200 720-WRITE-TOTALS-BLOCK.
022300     MOVE "720-WRITE-TOTALS-BLOCK" TO PARA-NAME.
022400     WRITE RPT-REC FROM WS-TITLE-REC.
022500     WRITE RPT-REC FROM WS-SEPARATOR-REC.
022600     MOVE RECORDS-READ TO TOTAL-COUNT-O.
022700     WRITE RPT-REC FROM WS-TOTAL-COUNT-REC.
022800     MOVE WS-MEAN-AGE-EDIT TO MEAN-AGE-O.
022900     WRITE RPT-REC FROM WS-MEAN-AGE-REC.
023000     WRITE RPT-REC FROM WS-BLANK-LINE-REC.
023100     WRITE RPT-REC FROM WS-LIST-LABEL-REC.
023200 720-EXIT.
023300     EXIT.
023400
023500 740-WRITE-PAT-DETAIL.
023600     MOVE "740-WRITE-PAT-DETAIL" TO PARA-NAME.
023700     MOVE PATMSTR-REC TO PATIENT-MASTER-REC.
023800     MOVE PAT-NAME    TO DETAIL-NAME-O.
023900     MOVE PAT-AGE     TO DETAIL-AGE-O.
024000     MOVE PAT-PHONE   TO DETAIL-PHONE-O.
024100     MOVE PAT-USER    TO DETAIL-USER-O.
024200     WRITE RPT-REC FROM WS-PATIENT-DETAIL-REC.
024300
024400     READ PATMSTR-FILE
024500         AT END
024600             MOVE "N" TO MORE-PATMSTR-SW
024700     END-READ.
024800 740-EXIT.
024900     EXIT.
025000
025100 900-CLOSE-FILES.
025200     MOVE "900-CLOSE-FILES" TO PARA-NAME.
025300     CLOSE PATMSTR-FILE, PATRPT, SYSOUT.
025400 900-EXIT.
025500     EXIT.
025600
025700 1000-ABEND-RTN.
025800     WRITE SYSOUT-REC FROM ABEND-REC.
025900     DISPLAY "*** ABNORMAL END OF JOB-PATSTAT ***" UPON CONSOLE.
026000     DIVIDE ZERO-VAL INTO ONE-VAL.
