000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ELIGRULE.
000300 AUTHOR. R SAYLES.
000400 INSTALLATION. CLINICA VIDA+ BATCH DEVELOPMENT.
000500 DATE-WRITTEN. 01/30/92.
000600 DATE-COMPILED. 01/30/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*    PRINTS THE TWO EXHAUSTIVE 16-ROW TRUTH TABLES THE FRONT
001200*    DESK USES TO EXPLAIN WHY A WALK-IN WAS SENT TO NORMAL
001300*    CONSULTATION, EMERGENCY, OR NEITHER, PLUS THE QUALIFYING
001400*    COUNT FOR EACH RULE AND ONE FIXED PRACTICAL CASE GESTAO
001500*    ASKED TO HAVE DOCUMENTED.  NO FILE INPUT - THE FOUR FLAGS
001600*    ARE GENERATED IN-LINE, A=BIT8 DOWN TO D=BIT1.
001700******************************************************************
001800* CHANGE LOG                                                     *
001900* 920130  RSAYLES   ORIGINAL RULE-ENGINE DEMONSTRATION JOB       *920130RS
002000* 930815  TNUNES    ADDED THE QUALIFYING-COUNT LINE AFTER EACH   *930815TN
002100*                   TABLE - CV-0052                              *930815TN
002200* 951220  RSAYLES   ADDED THE FIXED PRACTICAL-CASE BLOCK AT      *951220RS
002300*                   GESTAO'S REQUEST - CV-0086                   *951220RS
002400* 990630  RSAYLES   Y2K REVIEW - NO DATE FIELDS HERE, NO CHANGE  *990630RS
002500*                   REQUIRED                                    * 990630RS
002600* 000115  RSAYLES   QUALIFYING-COUNT LINES NOW MOVE THE REAL     *000115RS
002700*                   WS-NORMAL-COUNT/WS-EMERG-COUNT ACCUMULATORS  *000115RS
002800*                   INTO THE LINE INSTEAD OF A FIXED NUMBER -    *000115RS
002900*                   AUDIT FINDING CV-0141                        *000115RS
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS NEXT-PAGE.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT SYSOUT
004200     ASSIGN TO UT-S-SYSOUT
004300       ORGANIZATION IS SEQUENTIAL.
004400
004500     SELECT ELIGRPT
004600     ASSIGN TO UT-S-ELIGRPT
004700       ACCESS MODE IS SEQUENTIAL
004800       FILE STATUS IS OFCODE.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  SYSOUT
005300     RECORDING MODE IS F
005400     LABEL RECORDS ARE STANDARD
005500     RECORD CONTAINS 100 CHARACTERS
005600     BLOCK CONTAINS 0 RECORDS
005700     DATA RECORD IS SYSOUT-REC.
005800 01  SYSOUT-REC  PIC X(100).
005900
006000 FD  ELIGRPT
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 80 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS RPT-REC.
006600 01  RPT-REC  PIC X(80).
006700
006800 WORKING-STORAGE SECTION.
006900 01  FILE-STATUS-CODES.
007000     05  OFCODE                  PIC X(2).
007100         88 CODE-WRITE    VALUE SPACES.
007200
007300 01  RULE-ENGINE-INPUT.
007400     05  FLAG-A                  PIC X(01).
007500         88  FLAG-A-TRUE         VALUE "V".
007600     05  FLAG-B                  PIC X(01).
007700         88  FLAG-B-TRUE         VALUE "V".
007800     05  FLAG-C                  PIC X(01).
007900         88  FLAG-C-TRUE         VALUE "V".
008000     05  FLAG-D                  PIC X(01).
008100         88  FLAG-D-TRUE         VALUE "V".
008200** RAW-BYTE VIEW USED WHEN A SYSOUT DUMP HAS TO SHOW ALL FOUR
008300** FLAGS AS ONE FIELD INSTEAD OF FOUR SEPARATE BYTES
008400     05  RULE-ENGINE-INPUT-X REDEFINES RULE-ENGINE-INPUT
008500                                     PIC X(04).
008600
008700 01  COUNTERS-AND-ACCUMULATORS.
008800     05 WS-ROW-NBR                PIC 9(02) COMP.
008900** ALTERNATE VIEW USED TO PEEL OFF THE FOUR BITS OF THE ROW
009000** NUMBER WITHOUT AN INTRINSIC FUNCTION CALL
009100     05 WS-ROW-NBR-R REDEFINES WS-ROW-NBR
009200                                     PIC 9(02).
009300     05 WS-NORMAL-COUNT           PIC 9(02) COMP.
009400     05 WS-EMERG-COUNT            PIC 9(02) COMP.
009500     05 WS-BIT-WORK               PIC 9(02) COMP.
009600
009700 01  WS-SWITCHES.
009800     05  WS-NORMAL-SW                PIC X(01).
009900         88  WS-NORMAL-TRUE           VALUE "V".
010000         88  WS-NORMAL-FALSE          VALUE "F".
010100     05  WS-EMERG-SW                  PIC X(01).
010200         88  WS-EMERG-TRUE            VALUE "V".
010300         88  WS-EMERG-FALSE           VALUE "F".
010400
010500 01  WS-TABLE-HDR-NORMAL-REC.
010600     05  FILLER                  PIC X(55) VALUE
010700         "Tabela Verdade - CONSULTA NORMAL (A B C D | Res)".
010800     05  FILLER                  PIC X(25) VALUE SPACES.
010900
011000 01  WS-TABLE-HDR-EMERG-REC.
011100     05  FILLER                  PIC X(48) VALUE
011200         "Tabela Verdade - EMERGENCIA (A B C D | Res)".
011300     05  FILLER                  PIC X(32) VALUE SPACES.
011400
011500 01  WS-TABLE-ROW-REC.
011600     05  ROW-A-O                 PIC X(01).
011700     05  FILLER                  PIC X(01) VALUE SPACE.
011800     05  ROW-B-O                 PIC X(01).
011900     05  FILLER                  PIC X(01) VALUE SPACE.
012000     05  ROW-C-O                 PIC X(01).
012100     05  FILLER                  PIC X(01) VALUE SPACE.
012200     05  ROW-D-O                 PIC X(01).
012300     05  FILLER                  PIC X(03) VALUE " | ".
012400     05  ROW-RES-O               PIC X(01).
012500     05  FILLER                  PIC X(70) VALUE SPACES.
012600** FLAT VIEW OF THE WHOLE TABLE ROW FOR A SYSOUT DUMP
012700 01  WS-TABLE-ROW-X REDEFINES WS-TABLE-ROW-REC
012800                                     PIC X(80).
012900
013000 01  WS-COUNT-NORMAL-REC.
013100     05  FILLER                  PIC X(20) VALUE
013200         "regra satisfeita em ".
013300     05  CNT-NORMAL-O            PIC Z9.
013400     05  FILLER                  PIC X(16) VALUE
013500         " de 16 situacoes".
013600     05  FILLER                  PIC X(42) VALUE SPACES.
013700
013800 01  WS-COUNT-EMERG-REC.
013900     05  FILLER                  PIC X(20) VALUE
014000         "regra satisfeita em ".
014100     05  CNT-EMERG-O             PIC Z9.
014200     05  FILLER                  PIC X(16) VALUE
014300         " de 16 situacoes".
014400     05  FILLER                  PIC X(42) VALUE SPACES.
014500
014600 01  WS-BLANK-LINE-REC           PIC X(80) VALUE SPACES.
014700
014800 01  WS-CASE-HDR-REC.
014900     05  FILLER                  PIC X(28) VALUE
015000         "Caso pratico (A=F B=V C=V D=F):".
015100     05  FILLER                  PIC X(52) VALUE SPACES.
015200
015300 01  WS-CASE-NORMAL-REC.
015400     05  FILLER                  PIC X(17) VALUE
015500         "CONSULTA NORMAL: ".
015600     05  CASE-NORMAL-RES-O       PIC X(01).
015700     05  FILLER                  PIC X(02) VALUE SPACE.
015800     05  CASE-NORMAL-WORD-O      PIC X(13).
015900     05  FILLER                  PIC X(47) VALUE SPACES.
016000
016100 01  WS-CASE-EMERG-REC.
016200     05  FILLER                  PIC X(13) VALUE
016300         "EMERGENCIA: ".
016400     05  CASE-EMERG-RES-O        PIC X(01).
016500     05  FILLER                  PIC X(02) VALUE SPACE.
016600     05  CASE-EMERG-WORD-O       PIC X(13).
016700     05  FILLER                  PIC X(51) VALUE SPACES.
016800
016900 COPY ABENDREC.
017000
017100 PROCEDURE DIVISION.
017200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017300
017400     MOVE ZERO TO WS-NORMAL-COUNT, WS-EMERG-COUNT.
017500     WRITE RPT-REC FROM WS-TABLE-HDR-NORMAL-REC.
017600     PERFORM 100-PRINT-ONE-ROW THRU 100-EXIT
017700         VARYING WS-ROW-NBR FROM 0 BY 1
017800         UNTIL WS-ROW-NBR > 15.
017900     MOVE WS-NORMAL-COUNT TO CNT-NORMAL-O.
018000     WRITE RPT-REC FROM WS-COUNT-NORMAL-REC.
018100     WRITE RPT-REC FROM WS-BLANK-LINE-REC.
018200
018300     WRITE RPT-REC FROM WS-TABLE-HDR-EMERG-REC.
018400     PERFORM 200-PRINT-EMERG-ROW THRU 200-EXIT
018500         VARYING WS-ROW-NBR FROM 0 BY 1
018600         UNTIL WS-ROW-NBR > 15.
018700     MOVE WS-EMERG-COUNT TO CNT-EMERG-O.
018800     WRITE RPT-REC FROM WS-COUNT-EMERG-REC.
018900     WRITE RPT-REC FROM WS-BLANK-LINE-REC.
019000
019100     PERFORM 300-PRINT-PRACTICAL-CASE THRU 300-EXIT.
019200
019300     PERFORM 900-CLEANUP THRU 900-EXIT.
019400     MOVE ZERO TO RETURN-CODE.
019500     GOBACK.
019600
019700 000-HOUSEKEEPING.
019800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019900     DISPLAY "******** BEGIN JOB ELIGRULE ********".
020000     OPEN OUTPUT ELIGRPT, SYSOUT.
020100 000-EXIT.
020200     EXIT.
020300
020400 100-PRINT-ONE-ROW.
020500     MOVE "100-PRINT-ONE-ROW" TO PARA-NAME.
020600     PERFORM 150-SET-FLAGS-FROM-ROW THRU 150-EXIT.
020700     PERFORM 400-EVAL-NORMAL THRU 400-EXIT.
020800
020900     MOVE FLAG-A TO ROW-A-O.
021000     MOVE FLAG-B TO ROW-B-O.
021100     MOVE FLAG-C TO ROW-C-O.
021200     MOVE FLAG-D TO ROW-D-O.
021300     MOVE WS-NORMAL-SW TO ROW-RES-O.
021400     WRITE RPT-REC FROM WS-TABLE-ROW-REC.
021500
021600     IF WS-NORMAL-TRUE
021700         ADD 1 TO WS-NORMAL-COUNT.
021800 100-EXIT.
021900     EXIT.
022000
022100 150-SET-FLAGS-FROM-ROW.
022200     MOVE "150-SET-FLAGS-FROM-ROW" TO PARA-NAME.
022300     MOVE WS-ROW-NBR TO WS-BIT-WORK.
022400
022500     IF WS-BIT-WORK >= 8
022600         MOVE "V" TO FLAG-A
022700         COMPUTE WS-BIT-WORK = WS-BIT-WORK - 8
022800     ELSE
022900         MOVE "F" TO FLAG-A.
023000
023100     IF WS-BIT-WORK >= 4
023200         MOVE "V" TO FLAG-B
023300         COMPUTE WS-BIT-WORK = WS-BIT-WORK - 4
023400     ELSE
023500         MOVE "F" TO FLAG-B.
023600
023700     IF WS-BIT-WORK >= 2
023800         MOVE "V" TO FLAG-C
023900         COMPUTE WS-BIT-WORK = WS-BIT-WORK - 2
024000     ELSE
024100         MOVE "F" TO FLAG-C.
024200
024300     IF WS-BIT-WORK >= 1
024400         MOVE "V" TO FLAG-D
024500     ELSE
024600         MOVE "F" TO FLAG-D.
024700 150-EXIT.
024800     EXIT.
024900
025000 200-PRINT-EMERG-ROW.
025100     MOVE "200-PRINT-EMERG-ROW" TO PARA-NAME.
025200     PERFORM 150-SET-FLAGS-FROM-ROW THRU 150-EXIT.
025300     PERFORM 450-EVAL-EMERG THRU 450-EXIT.
025400
025500     MOVE FLAG-A TO ROW-A-O.
025600     MOVE FLAG-B TO ROW-B-O.
025700     MOVE FLAG-C TO ROW-C-O.
025800     MOVE FLAG-D TO ROW-D-O.
025900     MOVE WS-EMERG-SW TO ROW-RES-O.
026000     WRITE RPT-REC FROM WS-TABLE-ROW-REC.
026100
026200     IF WS-EMERG-TRUE
026300         ADD 1 TO WS-EMERG-COUNT.
026400 200-EXIT.
026500     EXIT.
026600
026700****** CONSULTA NORMAL = (A AND B AND C) OR (B AND C AND D)
026800 400-EVAL-NORMAL.
026900     MOVE "400-EVAL-NORMAL" TO PARA-NAME.
027000     IF (FLAG-A-TRUE AND FLAG-B-TRUE AND FLAG-C-TRUE)
027100        OR (FLAG-B-TRUE AND FLAG-C-TRUE AND FLAG-D-TRUE)
027200         SET WS-NORMAL-TRUE TO TRUE
027300     ELSE
027400         SET WS-NORMAL-FALSE TO TRUE.
027500 400-EXIT.
027600     EXIT.
027700
027800****** EMERGENCIA = C AND (B OR D)
027900 450-EVAL-EMERG.
028000     MOVE "450-EVAL-EMERG" TO PARA-NAME.
028100     IF FLAG-C-TRUE AND (FLAG-B-TRUE OR FLAG-D-TRUE)
028200         SET WS-EMERG-TRUE TO TRUE
028300     ELSE
028400         SET WS-EMERG-FALSE TO TRUE.
028500 450-EXIT.
028600     EXIT.
028700
028800 300-PRINT-PRACTICAL-CASE.
028900     MOVE "300-PRINT-PRACTICAL-CASE" TO PARA-NAME.
029000     MOVE "F" TO FLAG-A.
029100     MOVE "V" TO FLAG-B.
029200     MOVE "V" TO FLAG-C.
029300     MOVE "F" TO FLAG-D.
029400
029500     PERFORM 400-EVAL-NORMAL THRU 400-EXIT.
029600     PERFORM 450-EVAL-EMERG THRU 450-EXIT.
029700
029800     WRITE RPT-REC FROM WS-CASE-HDR-REC.
029900
030000     MOVE WS-NORMAL-SW TO CASE-NORMAL-RES-O.
030100     IF WS-NORMAL-TRUE
030200         MOVE "ATENDE"       TO CASE-NORMAL-WORD-O
030300     ELSE
030400         MOVE "NAO ATENDE"   TO CASE-NORMAL-WORD-O.
030500     WRITE RPT-REC FROM WS-CASE-NORMAL-REC.
030600
030700     MOVE WS-EMERG-SW TO CASE-EMERG-RES-O.
030800     IF WS-EMERG-TRUE
030900         MOVE "ATENDE"       TO CASE-EMERG-WORD-O
031000     ELSE
031100         MOVE "NAO ATENDE"   TO CASE-EMERG-WORD-O.
031200     WRITE RPT-REC FROM WS-CASE-EMERG-REC.
031300 300-EXIT.
031400     EXIT.
031500
031600 900-CLEANUP.
031700     MOVE "900-CLEANUP" TO PARA-NAME.
031800     CLOSE ELIGRPT, SYSOUT.
031900     DISPLAY "** CONSULTA NORMAL QUALIFYING COUNT **".
032000     DISPLAY WS-NORMAL-COUNT.
032100     DISPLAY "** EMERGENCIA QUALIFYING COUNT **".
032200     DISPLAY WS-EMERG-COUNT.
032300     DISPLAY "******** NORMAL END OF JOB ELIGRULE ********".
032400 900-EXIT.
032500     EXIT.
032600
032700 1000-ABEND-RTN.
032800     WRITE SYSOUT-REC FROM ABEND-REC.
032900     DISPLAY "*** ABNORMAL END OF JOB-ELIGRULE ***" UPON CONSOLE.
033000     DIVIDE ZERO-VAL INTO ONE-VAL.
