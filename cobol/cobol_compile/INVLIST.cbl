000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  INVLIST.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. CLINICA VIDA+ BATCH DEVELOPMENT.
000500 DATE-WRITTEN. 02/28/92.
000600 DATE-COMPILED. 02/28/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*    LISTS EVERY INVOICE BELONGING TO ONE PATIENT LOGIN, WITH THE
001200*    FULL INSTALLMENT BREAKDOWN AND A PENDING-INSTALLMENT COUNT
001300*    PER INVOICE.  READS THE WHOLE INVOICES MASTER IN FILE ORDER
001400*    AND SKIPS ANY RECORD THAT DOES NOT BELONG TO THE REQUESTED
001500*    PATIENT - NO KEYED ACCESS, NO SORT.
001600******************************************************************
001700* CHANGE LOG                                                     *
001800* 920228  JSAYLES   ORIGINAL INVOICE-LISTING JOB, BUILT ON THE   *920228JS
001900*                   OLD PATSRCH SEARCH-AND-PRINT SKELETON        *920228JS
002000* 951102  TNUNES    ADDED THE PENDING-INSTALLMENT COUNT GESTAO   *951102TN
002100*                   ASKED FOR AT THE END OF EACH INVOICE - CV-0077951102TN
002200* 990630  RSAYLES   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,  *990630RS
002300*                   NO CHANGE REQUIRED                           *990630RS
002400******************************************************************
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     C01 IS NEXT-PAGE.
003200
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT SYSOUT
003600     ASSIGN TO UT-S-SYSOUT
003700       ORGANIZATION IS SEQUENTIAL.
003800
003900     SELECT LUTRAN-FILE
004000     ASSIGN TO UT-S-LUTRAN
004100       ACCESS MODE IS SEQUENTIAL
004200       FILE STATUS IS TFCODE.
004300
004400     SELECT INVMSTR-FILE
004500     ASSIGN TO UT-S-INVMSTR
004600       ACCESS MODE IS SEQUENTIAL
004700       FILE STATUS IS IFCODE.
004800
004900     SELECT INVRPT
005000     ASSIGN TO UT-S-INVRPT
005100       ACCESS MODE IS SEQUENTIAL
005200       FILE STATUS IS OFCODE.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  SYSOUT
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 100 CHARACTERS
006000     BLOCK CONTAINS 0 RECORDS
006100     DATA RECORD IS SYSOUT-REC.
006200 01  SYSOUT-REC  PIC X(100).
006300
006400****** ONE LOOKUP TRANSACTION PER RUN - NAMES THE PATIENT LOGIN
006500 FD  LUTRAN-FILE
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 12 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS LUTRAN-REC.
007100 01  LUTRAN-REC                     PIC X(12).
007200
007300 FD  INVMSTR-FILE
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 176 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS INVMSTR-REC.
007900 01  INVMSTR-REC                    PIC X(176).
008000
008100 FD  INVRPT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 80 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS RPT-REC.
008700 01  RPT-REC  PIC X(80).
008800
008900 WORKING-STORAGE SECTION.
009000 01  FILE-STATUS-CODES.
009100     05  TFCODE                  PIC X(2).
009200         88 CODE-READ-TRAN VALUE SPACES.
009300     05  IFCODE                  PIC X(2).
009400         88 CODE-READ     VALUE SPACES.
009500         88 NO-MORE-DATA  VALUE "10".
009600     05  OFCODE                  PIC X(2).
009700         88 CODE-WRITE    VALUE SPACES.
009800
009900 COPY INVOICE.
010000
010100 01  LU-TRANSACTION-REC.
010200     05  LU-PAT-USER                 PIC X(12).
010300** CHARACTER-BY-CHARACTER VIEW USED WHEN TRACING A BAD LOOKUP KEY
010400     05  LU-PAT-USER-R REDEFINES LU-PAT-USER
010500         OCCURS 12 TIMES             PIC X(01).
010600
010700 01  MORE-INVMSTR-SW             PIC X(1) VALUE SPACE.
010800     88 NO-MORE-INVMSTR-RECS  VALUE "N".
010900     88 MORE-INVMSTR-RECS     VALUE " ".
011000
011100 01  COUNTERS-AND-ACCUMULATORS.
011200     05 RECORDS-READ             PIC S9(7) COMP.
011300     05 WS-INVOICES-LISTED        PIC 9(05) COMP-3.
011400     05 WS-PENDING-CT             PIC 9(02) COMP.
011500** RAW-BYTE VIEW USED WHEN TRACING THE PENDING-COUNT ACCUMULATOR
011600     05 WS-PENDING-CT-R REDEFINES WS-PENDING-CT
011700                                     PIC X(02).
011800     05 WS-PARC-SUB               PIC 9(02) COMP.
011900
012000 01  WS-NO-MATCH-REC.
012100     05  FILLER                  PIC X(38) VALUE
012200         "** NENHUMA FATURA PARA ESTE PACIENTE".
012300     05  FILLER                  PIC X(42) VALUE SPACES.
012400
012500 01  WS-INVOICE-HDR-REC.
012600     05  FILLER                  PIC X(3) VALUE "ID ".
012700     05  HDR-INV-ID-O            PIC ZZZZ9.
012800     05  FILLER                  PIC X(9) VALUE " - Total ".
012900     05  HDR-TOTAL-O             PIC Z,ZZZ,ZZ9.99-.
013000     05  FILLER                  PIC X(6) VALUE " - ...".
013100     05  FILLER                  PIC X(47) VALUE SPACES.
013200
013300 01  WS-PARCEL-DETAIL-REC.
013400     05  FILLER                  PIC X(8) VALUE "Parcela ".
013500     05  DET-PARC-NBR-O          PIC Z9.
013600     05  FILLER                  PIC X(2) VALUE ": ".
013700     05  DET-PARC-AMT-O          PIC Z,ZZZ,ZZ9.99-.
013800     05  FILLER                  PIC X(3) VALUE " - ".
013900     05  DET-PARC-STAT-O         PIC X(9).
014000     05  FILLER                  PIC X(42) VALUE SPACES.
014100** FLAT VIEW OF THE WHOLE DETAIL LINE FOR A SYSOUT DUMP
014200 01  WS-PARCEL-DETAIL-X REDEFINES WS-PARCEL-DETAIL-REC
014300                                      PIC X(80).
014400
014500 01  WS-PENDING-COUNT-REC.
014600     05  FILLER                  PIC X(20) VALUE
014700         "Parcelas pendentes: ".
014800     05  PND-COUNT-O             PIC Z9.
014900     05  FILLER                  PIC X(58) VALUE SPACES.
015000
015100 COPY ABENDREC.
015200
015300 PROCEDURE DIVISION.
015400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015500     PERFORM 100-SCAN-ONE-RECORD THRU 100-EXIT
015600             UNTIL NO-MORE-INVMSTR-RECS.
015700     IF WS-INVOICES-LISTED = ZERO
015800         WRITE RPT-REC FROM WS-NO-MATCH-REC.
015900     PERFORM 900-CLEANUP THRU 900-EXIT.
016000     MOVE ZERO TO RETURN-CODE.
016100     GOBACK.
016200
016300 000-HOUSEKEEPING.
016400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016500     DISPLAY "******** BEGIN JOB INVLIST ********".
016600     OPEN INPUT LUTRAN-FILE, INVMSTR-FILE.
016700     OPEN OUTPUT INVRPT, SYSOUT.
016800     MOVE ZERO TO RECORDS-READ, WS-INVOICES-LISTED.
016900
017000     READ LUTRAN-FILE INTO LU-TRANSACTION-REC
017100         AT END
017200             MOVE "** NO TRANSACTION ON LUTRAN-FILE"
017300                                  TO ABEND-REASON
017400             GO TO 1000-ABEND-RTN
017500     END-READ.
017600
017700     READ INVMSTR-FILE
017800         AT END
017900             MOVE "N" TO MORE-INVMSTR-SW
018000             GO TO 000-EXIT
018100     END-READ.
018200     ADD 1 TO RECORDS-READ.
018300 000-EXIT.
018400     EXIT.
018500
018600 100-SCAN-ONE-RECORD.
018700     MOVE "100-SCAN-ONE-RECORD" TO PARA-NAME.
018800     MOVE INVMSTR-REC TO INVOICE-MASTER-REC.
018900
019000     IF INV-PAT-USER = LU-PAT-USER
019100         PERFORM 200-LIST-ONE-INVOICE THRU 200-EXIT.
019200
019300     READ INVMSTR-FILE
019400         AT END
019500             MOVE "N" TO MORE-INVMSTR-SW
019600             GO TO 100-EXIT
019700     END-READ.
019800     ADD 1 TO RECORDS-READ.
019900 100-EXIT.
020000     EXIT.
020100
020200 200-LIST-ONE-INVOICE.
020300     MOVE "200-LIST-ONE-INVOICE" TO PARA-NAME.
020400     ADD 1 TO WS-INVOICES-LISTED.
020500     MOVE ZERO TO WS-PENDING-CT.
020600
020700     MOVE INV-ID    TO HDR-INV-ID-O.
020800     MOVE INV-TOTAL TO HDR-TOTAL-O.
020900     WRITE RPT-REC FROM WS-INVOICE-HDR-REC.
021000
021100     PERFORM 220-LIST-ONE-PARCEL THRU 220-EXIT
021200         VARYING WS-PARC-SUB FROM 1 BY 1
021300         UNTIL WS-PARC-SUB > INV-PARCEL-COUNT.
021400
021500     MOVE WS-PENDING-CT TO PND-COUNT-O.
021600     WRITE RPT-REC FROM WS-PENDING-COUNT-REC.
021700 200-EXIT.
021800     EXIT.
021900
022000 220-LIST-ONE-PARCEL.
022100     MOVE "220-LIST-ONE-PARCEL" TO PARA-NAME.
022200     MOVE PARC-NUMBER(WS-PARC-SUB) TO DET-PARC-NBR-O.
022300     MOVE PARC-AMOUNT(WS-PARC-SUB) TO DET-PARC-AMT-O.
022400
022500     IF PARC-PAID(WS-PARC-SUB)
022600         MOVE "PAGA"     TO DET-PARC-STAT-O
022700     ELSE
022800         MOVE "PENDENTE" TO DET-PARC-STAT-O
022900         ADD 1 TO WS-PENDING-CT.
023000
023100     WRITE RPT-REC FROM WS-PARCEL-DETAIL-REC.
023200 220-EXIT.
023300     EXIT.
023400
023500 900-CLEANUP.
023600     MOVE "900-CLEANUP" TO PARA-NAME.
023700     CLOSE LUTRAN-FILE, INVMSTR-FILE, INVRPT, SYSOUT.
023800     DISPLAY "** INVOICE RECORDS READ **".
023900     DISPLAY RECORDS-READ.
024000     DISPLAY "** INVOICES LISTED **".
024100     DISPLAY WS-INVOICES-LISTED.
024200     DISPLAY "******** NORMAL END OF JOB INVLIST ********".
024300 900-EXIT.
024400     EXIT.
024500
024600 1000-ABEND-RTN.
024700     WRITE SYSOUT-REC FROM ABEND-REC.
024800     DISPLAY "*** ABNORMAL END OF JOB-INVLIST ***" UPON CONSOLE.
024900     DIVIDE ZERO-VAL INTO ONE-VAL.
