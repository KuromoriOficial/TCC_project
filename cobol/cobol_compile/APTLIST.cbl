000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  APTLIST.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. CLINICA VIDA+ BATCH DEVELOPMENT.
000500 DATE-WRITTEN. 05/14/92.
000600 DATE-COMPILED. 05/14/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*    LISTS THE APPOINTMENTS ON FILE FOR ONE DOCTOR LOGIN OR ONE
001200*    PATIENT LOGIN - ONE LOOKUP TRANSACTION PER RUN, SAME SHAPE AS
001300*    INVLIST.  READS THE WHOLE APPOINTMENTS MASTER IN FILE ORDER
001400*    AND SKIPS ANY RECORD THAT DOES NOT MATCH THE REQUESTED
001500*    ACTOR - NO KEYED ACCESS, NO SORT.  USED AHEAD OF APTUPDT SO
001600*    A DOCTOR OR PATIENT CAN SEE WHICH APPOINTMENT ID TO MAINTAIN.
001700******************************************************************
001800* CHANGE LOG                                                     *
001900* 920514  JSAYLES   ORIGINAL APPOINTMENT-LISTING JOB, BUILT ON   920514JS
002000*                   THE OLD PATLIST SEARCH-AND-PRINT SKELETON     920514JS
002100* 990811  RSAYLES   Y2K REVIEW - NO DATE ARITHMETIC ON THIS JOB,  990811RS
002200*                   NO CHANGE REQUIRED                            990811RS
002300******************************************************************
002400
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002900 SPECIAL-NAMES.
003000     C01 IS NEXT-PAGE.
003100
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT SYSOUT
003500     ASSIGN TO UT-S-SYSOUT
003600       ORGANIZATION IS SEQUENTIAL.
003700
003800     SELECT APTLKUP-FILE
003900     ASSIGN TO UT-S-APTLKUP
004000       ACCESS MODE IS SEQUENTIAL
004100       FILE STATUS IS TFCODE.
004200
004300     SELECT APTMSTR-FILE
004400     ASSIGN TO UT-S-APTMSTR
004500       ACCESS MODE IS SEQUENTIAL
004600       FILE STATUS IS IFCODE.
004700
004800     SELECT APTRPT
004900     ASSIGN TO UT-S-APTRPT
005000       ACCESS MODE IS SEQUENTIAL
005100       FILE STATUS IS OFCODE.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  SYSOUT
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 100 CHARACTERS
005900     BLOCK CONTAINS 0 RECORDS
006000     DATA RECORD IS SYSOUT-REC.
006100 01  SYSOUT-REC  PIC X(100).
006200
006300***** ONE LOOKUP TRANSACTION PER RUN - TYPE + ACTOR LOGIN
006400 FD  APTLKUP-FILE
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 13 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS APTLKUP-REC.
007000 01  APTLKUP-REC                    PIC X(13).
007100
007200 FD  APTMSTR-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 128 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS APTMSTR-REC.
007800 01  APTMSTR-REC                    PIC X(128).
007900
008000 FD  APTRPT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 80 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS RPT-REC.
008600 01  RPT-REC  PIC X(80).
008700
008800 WORKING-STORAGE SECTION.
008900 01  FILE-STATUS-CODES.
009000     05  TFCODE                  PIC X(2).
009100         88 CODE-READ-TRAN VALUE SPACES.
009200     05  IFCODE                  PIC X(2).
009300         88 CODE-READ     VALUE SPACES.
009400         88 NO-MORE-DATA  VALUE "10".
009500     05  OFCODE                  PIC X(2).
009600         88 CODE-WRITE    VALUE SPACES.
009700
009800 COPY APPTREC.
009900
010000 01  LU-TRANSACTION-REC.
010100     05  LU-LOOKUP-TYPE              PIC X(01).
010200         88  LU-BY-DOCTOR            VALUE "D".
010300         88  LU-BY-PATIENT           VALUE "P".
010400     05  LU-ACTOR-ID                 PIC X(12).
010500** CHARACTER-BY-CHARACTER VIEW USED WHEN TRACING A BAD LOOKUP KEY
010600     05  LU-ACTOR-ID-R REDEFINES LU-ACTOR-ID
010700         OCCURS 12 TIMES             PIC X(01).
010800
010900 01  MORE-APTMSTR-SW             PIC X(1) VALUE SPACE.
011000     88 NO-MORE-APTMSTR-RECS  VALUE "N".
011100     88 MORE-APTMSTR-RECS     VALUE " ".
011200
011300 01  COUNTERS-AND-ACCUMULATORS.
011400     05 RECORDS-READ             PIC S9(7) COMP.
011500     05 WS-APTS-LISTED            PIC 9(05) COMP-3.
011600** RAW-BYTE VIEW USED WHEN TRACING THE LISTED-COUNT ACCUMULATOR
011700     05 WS-APTS-LISTED-R REDEFINES WS-APTS-LISTED
011800                                     PIC X(05).
011900
012000 01  WS-NO-MATCH-REC.
012100     05  FILLER                  PIC X(40) VALUE
012200         "** NENHUM AGENDAMENTO PARA ESTE ATOR".
012300     05  FILLER                  PIC X(40) VALUE SPACES.
012400
012500 01  WS-APT-DETAIL-REC.
012600     05  FILLER                  PIC X(4) VALUE "APT ".
012700     05  DET-APT-ID-O            PIC ZZZZ9.
012800     05  FILLER                  PIC X(5) VALUE " PAC:".
012900     05  DET-PAT-USER-O          PIC X(12).
013000     05  FILLER                  PIC X(5) VALUE " MED:".
013100     05  DET-DOC-USER-O          PIC X(12).
013200     05  FILLER                  PIC X(1) VALUE SPACE.
013300     05  DET-DATETIME-O          PIC X(16).
013400     05  FILLER                  PIC X(1) VALUE SPACE.
013500     05  DET-STATUS-O            PIC X(10).
013600     05  FILLER                  PIC X(9) VALUE SPACES.
013700** FLAT VIEW OF THE WHOLE DETAIL LINE FOR A SYSOUT DUMP
013800 01  WS-APT-DETAIL-X REDEFINES WS-APT-DETAIL-REC
013900                                      PIC X(80).
014000
014100 COPY ABENDREC.
014200
014300 PROCEDURE DIVISION.
014400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014500     PERFORM 100-SCAN-ONE-RECORD THRU 100-EXIT
014600             UNTIL NO-MORE-APTMSTR-RECS.
014700     IF WS-APTS-LISTED = ZERO
014800         WRITE RPT-REC FROM WS-NO-MATCH-REC.
014900     PERFORM 900-CLEANUP THRU 900-EXIT.
015000     MOVE ZERO TO RETURN-CODE.
015100     GOBACK.
015200
015300 000-HOUSEKEEPING.
015400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015500     DISPLAY "******** BEGIN JOB APTLIST ********".
015600     OPEN INPUT APTLKUP-FILE, APTMSTR-FILE.
015700     OPEN OUTPUT APTRPT, SYSOUT.
015800     MOVE ZERO TO RECORDS-READ, WS-APTS-LISTED.
015900
016000     READ APTLKUP-FILE INTO LU-TRANSACTION-REC
016100         AT END
016200             MOVE "** NO TRANSACTION ON APTLKUP-FILE"
016300                                  TO ABEND-REASON
016400             GO TO 1000-ABEND-RTN
016500     END-READ.
016600
016700     READ APTMSTR-FILE
016800         AT END
016900             MOVE "N" TO MORE-APTMSTR-SW
017000             GO TO 000-EXIT
017100     END-READ.
017200     ADD 1 TO RECORDS-READ.
017300 000-EXIT.
017400     EXIT.
017500
017600 100-SCAN-ONE-RECORD.
017700     MOVE "100-SCAN-ONE-RECORD" TO PARA-NAME.
017800     MOVE APTMSTR-REC TO APPOINTMENT-MASTER-REC.
017900
018000     EVALUATE TRUE
018100         WHEN LU-BY-DOCTOR
018200             IF APT-DOC-USER = LU-ACTOR-ID
018300                 PERFORM 200-LIST-ONE-APT THRU 200-EXIT
018400             END-IF
018500         WHEN LU-BY-PATIENT
018600             IF APT-PAT-USER = LU-ACTOR-ID
018700                 PERFORM 200-LIST-ONE-APT THRU 200-EXIT
018800             END-IF
018900     END-EVALUATE.
019000
019100     READ APTMSTR-FILE
019200         AT END
019300             MOVE "N" TO MORE-APTMSTR-SW
019400             GO TO 100-EXIT
019500     END-READ.
019600     ADD 1 TO RECORDS-READ.
019700 100-EXIT.
019800     EXIT.
019900
020000 200-LIST-ONE-APT.
020100     MOVE "200-LIST-ONE-APT" TO PARA-NAME.
020200     ADD 1 TO WS-APTS-LISTED.
020300     MOVE APT-ID        TO DET-APT-ID-O.
020400     MOVE APT-PAT-USER  TO DET-PAT-USER-O.
020500     MOVE APT-DOC-USER  TO DET-DOC-USER-O.
020600     MOVE APT-DATETIME  TO DET-DATETIME-O.
020700     MOVE APT-STATUS    TO DET-STATUS-O.
020800     WRITE RPT-REC FROM WS-APT-DETAIL-REC.
020900 200-EXIT.
021000     EXIT.
021100
021200 900-CLEANUP.
021300     MOVE "900-CLEANUP" TO PARA-NAME.
021400     CLOSE APTLKUP-FILE, APTMSTR-FILE, APTRPT, SYSOUT.
021500     DISPLAY "** APPOINTMENT RECORDS READ **".
021600     DISPLAY RECORDS-READ.
021700     DISPLAY "** APPOINTMENTS LISTED **".
021800     DISPLAY WS-APTS-LISTED.
021900     DISPLAY "******** NORMAL END OF JOB APTLIST ********".
022000 900-EXIT.
022100     EXIT.
022200
022300 1000-ABEND-RTN.
022400     WRITE SYSOUT-REC FROM ABEND-REC.
022500     DISPLAY "*** ABNORMAL END OF JOB-APTLIST ***" UPON CONSOLE.
022600     DIVIDE ZERO-VAL INTO ONE-VAL.
