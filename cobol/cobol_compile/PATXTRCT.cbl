000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PATXTRCT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. CLINICA VIDA+ BATCH DEVELOPMENT.
000500 DATE-WRITTEN. 04/18/92.
000600 DATE-COMPILED. 04/18/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*    EXPORTS THE PATIENT MASTER AS A SEMICOLON-DELIMITED EXTRACT
001200*    FOR THE OFFICE DESKTOP SOFTWARE TO PICK UP.  ONE HEADER LINE
001300*    FOLLOWED BY ONE DATA LINE PER PATIENT, FILE ORDER, NO SORT.
001400*    BUILT ON THE SAME SEARCH-JOB SKELETON AS TRMTSRCH SINCE BOTH
001500*    ARE STRAIGHT READ-AND-REFORMAT PASSES WITH NO MASTER UPDATE.
001600******************************************************************
001700* CHANGE LOG                                                     *
001800* 920418  JSAYLES   ORIGINAL PATIENT EXTRACT ROUTINE             *920418JS
001900* 951009  TNUNES    TRIMMED TRAILING SPACES OUT OF THE NAME AND  *951009TN
002000*                   TELEPHONE FIELDS - DESKTOP IMPORT CHOKED ON  *951009TN
002100*                   THE PADDING - CV-0081                        *951009TN
002200* 990811  RSAYLES   Y2K REVIEW - NO DATE FIELDS ON THIS EXTRACT, *990811RS
002300*                   NO CHANGE REQUIRED                           *990811RS
002400******************************************************************
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT SYSOUT
003300     ASSIGN TO UT-S-SYSOUT
003400       ORGANIZATION IS SEQUENTIAL.
003500
003600     SELECT PATMSTR-FILE
003700     ASSIGN TO UT-S-PATMSTR
003800       ACCESS MODE IS SEQUENTIAL
003900       FILE STATUS IS IFCODE.
004000
004100     SELECT PATCSV
004200     ASSIGN TO UT-S-PATCSV
004300       ACCESS MODE IS SEQUENTIAL
004400       FILE STATUS IS OFCODE.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  SYSOUT
004900     RECORDING MODE IS F
005000     LABEL RECORDS ARE STANDARD
005100     RECORD CONTAINS 100 CHARACTERS
005200     BLOCK CONTAINS 0 RECORDS
005300     DATA RECORD IS SYSOUT-REC.
005400 01  SYSOUT-REC  PIC X(100).
005500
005600 FD  PATMSTR-FILE
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 64 CHARACTERS
006000     BLOCK CONTAINS 0 RECORDS
006100     DATA RECORD IS PATMSTR-REC.
006200 01  PATMSTR-REC                    PIC X(64).
006300
006400 FD  PATCSV
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 80 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS CSV-REC.
007000 01  CSV-REC  PIC X(80).
007100
007200 WORKING-STORAGE SECTION.
007300 01  FILE-STATUS-CODES.
007400     05  IFCODE                  PIC X(2).
007500         88 CODE-READ     VALUE SPACES.
007600         88 NO-MORE-DATA  VALUE "10".
007700     05  OFCODE                  PIC X(2).
007800         88 CODE-WRITE    VALUE SPACES.
007900
008000 COPY PATIENT.
008100
008200 01  MORE-PATMSTR-SW             PIC X(1) VALUE SPACE.
008300     88 NO-MORE-PATMSTR-RECS  VALUE "N".
008400     88 MORE-PATMSTR-RECS     VALUE " ".
008500
008600 01  COUNTERS-AND-ACCUMULATORS.
008700     05 RECORDS-READ             PIC S9(7) COMP.
008800     05 RECORDS-WRITTEN          PIC S9(7) COMP.
008900     05 WS-SCAN-IDX              PIC 9(02) COMP.
009000
009100 01  WS-HEADER-LINE.
009200     05  FILLER                  PIC X(32) VALUE
009300         "nome;idade;telefone;user".
009400     05  FILLER                  PIC X(48) VALUE SPACES.
009500** RAW-BYTE VIEW USED WHEN A SYSOUT DUMP LINE HAS TO BE TRACED
009600     05  WS-HEADER-LINE-X REDEFINES WS-HEADER-LINE
009700                                      PIC X(80).
009800
009900 01  WS-TRIM-NAME-AREA.
010000     05  WS-TRIM-NAME            PIC X(30).
010100** BACKWARD-SCAN VIEW USED BY 250-RTRIM TO FIND THE LAST
010200** NON-BLANK BYTE WITHOUT AN INTRINSIC FUNCTION CALL
010300     05  WS-TRIM-NAME-R REDEFINES WS-TRIM-NAME
010400         OCCURS 30 TIMES           PIC X(01).
010500     05  WS-TRIM-LTH             PIC 9(02) COMP.
010600
010700 01  WS-TRIM-PHONE-AREA.
010800     05  WS-TRIM-PHONE           PIC X(16).
010900     05  WS-TRIM-PHONE-R REDEFINES WS-TRIM-PHONE
011000         OCCURS 16 TIMES           PIC X(01).
011100     05  WS-TRIM-PHONE-LTH       PIC 9(02) COMP.
011200
011300 01  WS-AGE-EDIT-AREA.
011400     05  WS-AGE-EDIT             PIC ZZ9.
011500     05  WS-AGE-EDIT-R REDEFINES WS-AGE-EDIT
011600         OCCURS 3 TIMES            PIC X(01).
011700     05  WS-AGE-START             PIC 9(02) COMP.
011800
011900 01  WS-CSV-DETAIL-LINE          PIC X(80).
012000
012100 COPY ABENDREC.
012200
012300 PROCEDURE DIVISION.
012400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012500     PERFORM 100-MAINLINE THRU 100-EXIT
012600             UNTIL NO-MORE-PATMSTR-RECS.
012700     PERFORM 900-CLEANUP THRU 900-EXIT.
012800     MOVE ZERO TO RETURN-CODE.
012900     GOBACK.
013000
013100 000-HOUSEKEEPING.
013200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013300     DISPLAY "******** BEGIN JOB PATXTRCT ********".
013400     OPEN INPUT PATMSTR-FILE.
013500     OPEN OUTPUT PATCSV, SYSOUT.
013600     MOVE ZERO TO RECORDS-READ, RECORDS-WRITTEN.
013700
013800     WRITE CSV-REC FROM WS-HEADER-LINE.
013900
014000     READ PATMSTR-FILE
014100         AT END
014200             MOVE "N" TO MORE-PATMSTR-SW
014300             GO TO 000-EXIT
014400     END-READ.
014500     ADD 1 TO RECORDS-READ.
014600 000-EXIT.
014700     EXIT.
014800
014900 100-MAINLINE.
015000     MOVE "100-MAINLINE" TO PARA-NAME.
015100     MOVE PATMSTR-REC TO PATIENT-MASTER-REC.
015200
015300     MOVE PAT-NAME  TO WS-TRIM-NAME.
015400     PERFORM 200-RTRIM-NAME THRU 200-EXIT.
015500     MOVE PAT-PHONE TO WS-TRIM-PHONE.
015600     PERFORM 250-RTRIM-PHONE THRU 250-EXIT.
015700     MOVE PAT-AGE   TO WS-AGE-EDIT.
015800     PERFORM 280-LTRIM-AGE THRU 280-EXIT.
015900
016000     PERFORM 300-BUILD-CSV-LINE THRU 300-EXIT.
016100     WRITE CSV-REC FROM WS-CSV-DETAIL-LINE.
016200     ADD 1 TO RECORDS-WRITTEN.
016300
016400     READ PATMSTR-FILE
016500         AT END
016600             MOVE "N" TO MORE-PATMSTR-SW
016700             GO TO 100-EXIT
016800     END-READ.
016900     ADD 1 TO RECORDS-READ.
017000 100-EXIT.
017100     EXIT.
017200
017300 200-RTRIM-NAME.
017400     MOVE "200-RTRIM-NAME" TO PARA-NAME.
017500     MOVE 30 TO WS-TRIM-LTH.
017600     PERFORM 220-SCAN-NAME-BACKWARD THRU 220-EXIT
017700         VARYING WS-SCAN-IDX FROM 30 BY -1
017800         UNTIL WS-SCAN-IDX < 1
017900            OR WS-TRIM-NAME-R(WS-SCAN-IDX) NOT = SPACE.
018000 200-EXIT.
018100     EXIT.
018200
018300 220-SCAN-NAME-BACKWARD.
018400     MOVE "220-SCAN-NAME-BACKWARD" TO PARA-NAME.
018500     MOVE WS-SCAN-IDX TO WS-TRIM-LTH.
018600 220-EXIT.
018700     EXIT.
018800
018900 250-RTRIM-PHONE.
019000     MOVE "250-RTRIM-PHONE" TO PARA-NAME.
019100     MOVE 16 TO WS-TRIM-PHONE-LTH.
019200     PERFORM 270-SCAN-PHONE-BACKWARD THRU 270-EXIT
019300         VARYING WS-SCAN-IDX FROM 16 BY -1
019400         UNTIL WS-SCAN-IDX < 1
019500            OR WS-TRIM-PHONE-R(WS-SCAN-IDX) NOT = SPACE.
019600 250-EXIT.
019700     EXIT.
019800
019900 270-SCAN-PHONE-BACKWARD.
020000     MOVE "270-SCAN-PHONE-BACKWARD" TO PARA-NAME.
020100     MOVE WS-SCAN-IDX TO WS-TRIM-PHONE-LTH.
020200 270-EXIT.
020300     EXIT.
020400
020500 280-LTRIM-AGE.
020600     MOVE "280-LTRIM-AGE" TO PARA-NAME.
020700     MOVE 1 TO WS-AGE-START.
020800     PERFORM 285-SCAN-AGE-FORWARD THRU 285-EXIT
020900         VARYING WS-SCAN-IDX FROM 1 BY 1
021000         UNTIL WS-SCAN-IDX > 3
021100            OR WS-AGE-EDIT-R(WS-SCAN-IDX) NOT = SPACE.
021200 280-EXIT.
021300     EXIT.
021400
021500 285-SCAN-AGE-FORWARD.
021600     MOVE "285-SCAN-AGE-FORWARD" TO PARA-NAME.
021700     MOVE WS-SCAN-IDX TO WS-AGE-START.
021800 285-EXIT.
021900     EXIT.
022000
022100 300-BUILD-CSV-LINE.
022200     MOVE "300-BUILD-CSV-LINE" TO PARA-NAME.
022300     MOVE SPACES TO WS-CSV-DETAIL-LINE.
022400**  A BLANK NAME OR PHONE STILL NEEDS ONE BYTE TO REF-MODIFY ON
022500     IF WS-TRIM-LTH = ZERO
022600         MOVE 1 TO WS-TRIM-LTH.
022700     IF WS-TRIM-PHONE-LTH = ZERO
022800         MOVE 1 TO WS-TRIM-PHONE-LTH.
022900
023000     STRING WS-TRIM-NAME(1:WS-TRIM-LTH)  DELIMITED BY SIZE
023100            ";"                          DELIMITED BY SIZE
023200            WS-AGE-EDIT(WS-AGE-START:4 - WS-AGE-START)
023300                                          DELIMITED BY SIZE
023400            ";"                          DELIMITED BY SIZE
023500            WS-TRIM-PHONE(1:WS-TRIM-PHONE-LTH)
023600                                          DELIMITED BY SIZE
023700            ";"                          DELIMITED BY SIZE
023800            PAT-USER                     DELIMITED BY SIZE
023900            INTO WS-CSV-DETAIL-LINE.
024000 300-EXIT.
024100     EXIT.
024200
024300 900-CLEANUP.
024400     MOVE "900-CLEANUP" TO PARA-NAME.
024500     CLOSE PATMSTR-FILE, PATCSV, SYSOUT.
024600     DISPLAY "** PATIENT RECORDS READ **".
024700     DISPLAY RECORDS-READ.
024800     DISPLAY "** PATIENT RECORDS WRITTEN **".
024900     DISPLAY RECORDS-WRITTEN.
025000     DISPLAY "******** NORMAL END OF JOB PATXTRCT ********".
025100 900-EXIT.
025200     EXIT.
025300
025400 1000-ABEND-RTN.
025500     WRITE SYSOUT-REC FROM ABEND-REC.
025600     DISPLAY "*** ABNORMAL END OF JOB-PATXTRCT ***" UPON CONSOLE.
025700     DIVIDE ZERO-VAL INTO ONE-VAL.
