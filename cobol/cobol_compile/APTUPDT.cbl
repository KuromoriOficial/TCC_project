000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  APTUPDT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. CLINICA VIDA+ BATCH DEVELOPMENT.
000500 DATE-WRITTEN. 05/14/92.
000600 DATE-COMPILED. 05/14/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*    APPLIES ONE APPOINTMENT-MAINTENANCE TRANSACTION AGAINST THE
001200*    APPOINTMENTS MASTER - OLD MASTER IN, NEW MASTER OUT, ONE
001300*    TRANSACTION PER RUN.  FOUR TRANSACTION TYPES:
001400*       'C' CREATE    - NEW APPOINTMENT, ID = MAX EXISTING + 1,
001500*                       STATUS FORCED TO AGENDADO
001600*       'S' STATUS    - DOCTOR CHANGES STATUS ON AN APPOINTMENT
001700*                       ASSIGNED TO THAT DOCTOR
001800*       'X' CANCEL    - PATIENT CANCELS OWN APPOINTMENT (STATUS
001900*                       SET TO CANCELADO, RECORD STAYS ON FILE)
002000*       'R' REMOVE    - PATIENT PHYSICALLY REMOVES OWN APPOINTMENT
002100*    THE MASTER IS SEQUENTIAL SO EVEN A SINGLE-RECORD CHANGE HAS
002200*    TO COPY THE WHOLE FILE THROUGH - THIS IS THE SAME SHAPE AS
002300*    ANY OTHER OLD-MASTER/NEW-MASTER JOB IN THE SHOP.  RUN
002400*    APTLIST FIRST TO SEE WHICH APPOINTMENT IDS BELONG TO A
002500*    GIVEN DOCTOR OR PATIENT BEFORE FEEDING A TRANSACTION HERE.
002600******************************************************************
002700* CHANGE LOG                                                     *
002800* 920514  JSAYLES   ORIGINAL APPOINTMENT MAINTENANCE JOB         *920514JS
002900* 930926  TNUNES    ADDED THE DOCTOR-OWNERSHIP CHECK ON STATUS   *930926TN
003000*                   TRANSACTIONS - A DOCTOR COULD MODIFY ANY     *930926TN
003100*                   APPOINTMENT BEFORE THIS FIX - CV-0049        *930926TN
003200* 970310  RSAYLES   ADDED THE 'R' PHYSICAL-REMOVAL TRANSACTION   *970310RS
003300*                   AT GESTAO'S REQUEST - CV-0108                *970310RS
003400* 990811  RSAYLES   Y2K REVIEW - APT-DATETIME ALREADY CARRIES A  *990811RS
003500*                   4-DIGIT YEAR, NO CHANGE REQUIRED             *990811RS
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SYSOUT
004500     ASSIGN TO UT-S-SYSOUT
004600       ORGANIZATION IS SEQUENTIAL.
004700
004800     SELECT APTTRAN-FILE
004900     ASSIGN TO UT-S-APTTRAN
005000       ACCESS MODE IS SEQUENTIAL
005100       FILE STATUS IS IFCODE.
005200
005300     SELECT OLD-APTMSTR
005400     ASSIGN TO UT-S-OLDAPT
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS AFCODE.
005700
005800     SELECT NEW-APTMSTR
005900     ASSIGN TO UT-S-NEWAPT
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS OFCODE.
006200
006300     SELECT ACTIONLOG
006400     ASSIGN TO UT-S-ACTNLOG
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS LFCODE.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SYSOUT
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 100 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS SYSOUT-REC.
007600 01  SYSOUT-REC  PIC X(100).
007700
007800****** ONE TRANSACTION PER RUN - SEE REMARKS FOR THE FOUR TYPES
007900 FD  APTTRAN-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 80 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS APTTRAN-REC.
008500 01  APTTRAN-REC                    PIC X(80).
008600
008700 FD  OLD-APTMSTR
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 128 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS OLD-APTMSTR-REC.
009300 01  OLD-APTMSTR-REC                PIC X(128).
009400
009500 FD  NEW-APTMSTR
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 128 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS NEW-APTMSTR-REC.
010100 01  NEW-APTMSTR-REC                PIC X(128).
010200
010300 FD  ACTIONLOG
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 80 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS ACTIONLOG-REC.
010900 01  ACTIONLOG-REC                  PIC X(80).
011000
011100 WORKING-STORAGE SECTION.
011200 01  FILE-STATUS-CODES.
011300     05  IFCODE                  PIC X(2).
011400         88 CODE-READ     VALUE SPACES.
011500         88 NO-MORE-DATA  VALUE "10".
011600     05  AFCODE                  PIC X(2).
011700         88 CODE-READ-OLD  VALUE SPACES.
011800         88 NO-MORE-OLD    VALUE "10".
011900     05  OFCODE                  PIC X(2).
012000         88 CODE-WRITE    VALUE SPACES.
012100     05  LFCODE                  PIC X(2).
012200         88 CODE-WRITE-LOG VALUE SPACES.
012300
012400 COPY APPTREC.
012500
012600 01  APT-TRANSACTION-REC.
012700     05  AT-TRAN-TYPE                PIC X(01).
012800         88  AT-CREATE               VALUE "C".
012900         88  AT-STATUS               VALUE "S".
013000         88  AT-CANCEL               VALUE "X".
013100         88  AT-REMOVE               VALUE "R".
013200     05  AT-ACTOR-ID                 PIC X(12).
013300** WHEN AT-STATUS THIS IS THE DOCTOR LOGIN, WHEN AT-CANCEL OR
013400** AT-REMOVE THIS IS THE PATIENT LOGIN - SEE 300-VALIDATE-OWNER
013500     05  AT-APT-ID                   PIC 9(05).
013600** RAW-BYTE VIEW USED WHEN TRACING A BAD TRANSACTION KEY
013700     05  AT-APT-ID-X REDEFINES AT-APT-ID
013800                                     PIC X(05).
013900     05  AT-NEW-STATUS               PIC X(10).
014000     05  AT-PAT-USER                 PIC X(12).
014100     05  AT-PAT-NAME                 PIC X(30).
014200     05  AT-NOTES                    PIC X(40).
014300     05  FILLER                      PIC X(10).
014400
014500 01  MORE-OLD-APT-SW             PIC X(1) VALUE SPACE.
014600     88 NO-MORE-OLD-APT-RECS  VALUE "N".
014700     88 MORE-OLD-APT-RECS     VALUE " ".
014800
014900 01  WS-SWITCHES.
015000     05  WS-MATCHED-SW               PIC X(01) VALUE "N".
015100         88  WS-TRAN-MATCHED         VALUE "Y".
015200     05  WS-REJECT-SW                PIC X(01) VALUE "N".
015300         88  WS-TRAN-REJECTED        VALUE "Y".
015400
015500 01  COUNTERS-AND-ACCUMULATORS.
015600     05 RECORDS-READ             PIC S9(7) COMP.
015700     05 RECORDS-WRITTEN          PIC S9(7) COMP.
015800     05 WS-MAX-ID                 PIC 9(05) COMP-3.
015900** ALTERNATE EDITED VIEW OF THE NEXT-ID FOR THE ACTION-LOG LINE
016000     05 WS-NEXT-ID                PIC 9(05) COMP-3.
016100     05 WS-NEXT-ID-R REDEFINES WS-NEXT-ID
016200                                   PIC 9(05) COMP-3.
016300     05 WS-NEXT-ID-EDIT           PIC ZZZZ9.
016400
016500 01  WS-ACTIONLOG-LINE.
016600     05  FILLER                  PIC X(14) VALUE
016700         "APTUPDT ACAO: ".
016800     05  LOG-ACTION-O            PIC X(10).
016900     05  FILLER                  PIC X(6) VALUE " APT#".
017000     05  LOG-APT-ID-O            PIC ZZZZ9.
017100     05  FILLER                  PIC X(44) VALUE SPACES.
017200** RAW-BYTE VIEW USED WHEN A SYSOUT DUMP LINE HAS TO BE TRACED
017300     05  WS-ACTIONLOG-LINE-X REDEFINES WS-ACTIONLOG-LINE
017400                                      PIC X(80).
017500
017600 COPY ABENDREC.
017700
017800 PROCEDURE DIVISION.
017900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018000     PERFORM 100-COPY-AND-APPLY THRU 100-EXIT
018100             UNTIL NO-MORE-OLD-APT-RECS.
018200     PERFORM 500-APPLY-CREATE THRU 500-EXIT.
018300     PERFORM 900-CLEANUP THRU 900-EXIT.
018400     MOVE ZERO TO RETURN-CODE.
018500     GOBACK.
018600
018700 000-HOUSEKEEPING.
018800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018900     DISPLAY "******** BEGIN JOB APTUPDT ********".
019000     OPEN INPUT APTTRAN-FILE, OLD-APTMSTR.
019100     OPEN OUTPUT NEW-APTMSTR, SYSOUT.
019200     OPEN EXTEND ACTIONLOG.
019300     MOVE ZERO TO RECORDS-READ, RECORDS-WRITTEN, WS-MAX-ID.
019400
019500     READ APTTRAN-FILE INTO APT-TRANSACTION-REC
019600         AT END
019700             MOVE "** NO TRANSACTION ON APTTRAN-FILE"
019800                                  TO ABEND-REASON
019900             GO TO 1000-ABEND-RTN
020000     END-READ.
020100
020200     READ OLD-APTMSTR
020300         AT END
020400             MOVE "N" TO MORE-OLD-APT-SW
020500             GO TO 000-EXIT
020600     END-READ.
020700     ADD 1 TO RECORDS-READ.
020800 000-EXIT.
020900     EXIT.
021000
021100 100-COPY-AND-APPLY.
021200     MOVE "100-COPY-AND-APPLY" TO PARA-NAME.
021300     MOVE OLD-APTMSTR-REC TO APPOINTMENT-MASTER-REC.
021400
021500     IF APT-ID > WS-MAX-ID
021600         MOVE APT-ID TO WS-MAX-ID.
021700
021800     MOVE "N" TO WS-REJECT-SW.
021900     IF APT-ID = AT-APT-ID AND NOT AT-CREATE
022000         PERFORM 200-APPLY-TRANSACTION THRU 200-EXIT.
022100
022200     IF NOT WS-TRAN-REJECTED
022300         WRITE NEW-APTMSTR-REC FROM APPOINTMENT-MASTER-REC
022400         ADD 1 TO RECORDS-WRITTEN.
022500
022600     READ OLD-APTMSTR
022700         AT END
022800             MOVE "N" TO MORE-OLD-APT-SW
022900             GO TO 100-EXIT
023000     END-READ.
023100     ADD 1 TO RECORDS-READ.
023200 100-EXIT.
023300     EXIT.
023400
023500 200-APPLY-TRANSACTION.
023600     MOVE "200-APPLY-TRANSACTION" TO PARA-NAME.
023700     SET WS-TRAN-MATCHED TO TRUE.
023800
023900     EVALUATE TRUE
024000         WHEN AT-STATUS
024100             PERFORM 300-APPLY-STATUS THRU 300-EXIT
024200         WHEN AT-CANCEL
024300             PERFORM 400-APPLY-CANCEL THRU 400-EXIT
024400         WHEN AT-REMOVE
024500             PERFORM 450-APPLY-REMOVE THRU 450-EXIT
024600     END-EVALUATE.
024700 200-EXIT.
024800     EXIT.
024900
025000 300-APPLY-STATUS.
025100     MOVE "300-APPLY-STATUS" TO PARA-NAME.
025200     IF APT-DOC-USER NOT = AT-ACTOR-ID
025300         MOVE "N" TO WS-REJECT-SW
025400         GO TO 300-EXIT.
025500
025600     IF AT-NEW-STATUS = "AGENDADO"   OR "CONFIRMADO" OR
025700                         "CONCLUIDO" OR "CANCELADO"
025800         MOVE AT-NEW-STATUS TO APT-STATUS
025900         MOVE "STATUS"      TO LOG-ACTION-O
026000         PERFORM 600-WRITE-ACTIONLOG THRU 600-EXIT
026100     ELSE
026200         CONTINUE.
026300 300-EXIT.
026400     EXIT.
026500
026600 400-APPLY-CANCEL.
026700     MOVE "400-APPLY-CANCEL" TO PARA-NAME.
026800     IF APT-PAT-USER NOT = AT-ACTOR-ID
026900         GO TO 400-EXIT.
027000
027100     SET APT-CANCELADO TO TRUE.
027200     MOVE "CANCEL" TO LOG-ACTION-O.
027300     PERFORM 600-WRITE-ACTIONLOG THRU 600-EXIT.
027400 400-EXIT.
027500     EXIT.
027600
027700 450-APPLY-REMOVE.
027800     MOVE "450-APPLY-REMOVE" TO PARA-NAME.
027900     IF APT-PAT-USER NOT = AT-ACTOR-ID
028000         GO TO 450-EXIT.
028100
028200     SET WS-TRAN-REJECTED TO TRUE.
028300     MOVE "REMOVE" TO LOG-ACTION-O.
028400     PERFORM 600-WRITE-ACTIONLOG THRU 600-EXIT.
028500 450-EXIT.
028600     EXIT.
028700
028800 500-APPLY-CREATE.
028900     MOVE "500-APPLY-CREATE" TO PARA-NAME.
029000     IF NOT AT-CREATE
029100         GO TO 500-EXIT.
029200
029300     COMPUTE WS-NEXT-ID = WS-MAX-ID + 1.
029400     MOVE SPACES TO APPOINTMENT-MASTER-REC.
029500     MOVE WS-NEXT-ID   TO APT-ID.
029600     MOVE AT-PAT-USER  TO APT-PAT-USER.
029700     MOVE AT-PAT-NAME  TO APT-PAT-NAME.
029800     MOVE SPACES       TO APT-DOC-USER.
029900     MOVE AT-NOTES     TO APT-NOTES.
030000     SET APT-AGENDADO  TO TRUE.
030100
030200     WRITE NEW-APTMSTR-REC FROM APPOINTMENT-MASTER-REC.
030300     ADD 1 TO RECORDS-WRITTEN.
030400
030500     MOVE WS-NEXT-ID   TO LOG-APT-ID-O.
030600     MOVE "CREATE"     TO LOG-ACTION-O.
030700     PERFORM 600-WRITE-ACTIONLOG THRU 600-EXIT.
030800 500-EXIT.
030900     EXIT.
031000
031100 600-WRITE-ACTIONLOG.
031200     MOVE "600-WRITE-ACTIONLOG" TO PARA-NAME.
031300     MOVE APT-ID TO LOG-APT-ID-O.
031400     WRITE ACTIONLOG-REC FROM WS-ACTIONLOG-LINE.
031500 600-EXIT.
031600     EXIT.
031700
031800 900-CLEANUP.
031900     MOVE "900-CLEANUP" TO PARA-NAME.
032000     CLOSE APTTRAN-FILE, OLD-APTMSTR, NEW-APTMSTR,
032100           ACTIONLOG, SYSOUT.
032200     DISPLAY "** APPOINTMENT RECORDS READ **".
032300     DISPLAY RECORDS-READ.
032400     DISPLAY "** APPOINTMENT RECORDS WRITTEN **".
032500     DISPLAY RECORDS-WRITTEN.
032600     DISPLAY "******** NORMAL END OF JOB APTUPDT ********".
032700 900-EXIT.
032800     EXIT.
032900
033000 1000-ABEND-RTN.
033100     WRITE SYSOUT-REC FROM ABEND-REC.
033200     DISPLAY "*** ABNORMAL END OF JOB-APTUPDT ***" UPON CONSOLE.
033300     DIVIDE ZERO-VAL INTO ONE-VAL.
